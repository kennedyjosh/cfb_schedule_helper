001000*---------------------------------------------------------------
001010* SCCALL  -  Inter-Program Calling-Data Block
001020*---------------------------------------------------------------
001030* Passed USING between SC000 and every unit it CALLs, same shape
001040* as the old WSCALL block - lets a called unit know who called
001050* it and hand back a completion code without a separate param.
001060*
001070* 11/02/26 rdm - Created, trimmed down from WSCALL - dropped the
001080*                cron/menu fields, kept the shape.
001090*
001100 01  SC-Calling-Data.
001110     03  SC-Called           pic x(08).
001120     03  SC-Caller           pic x(08).
001130     03  SC-Return-Code      pic 9(02).
001140         88  SC-Return-Ok        value 0.
001150         88  SC-Return-Errors    value 1 thru 99.
