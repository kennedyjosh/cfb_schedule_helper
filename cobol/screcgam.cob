001000*---------------------------------------------------------------
001010* SCRECGAM  -  Scheduled Game Record (GAME-RECORD)
001020*---------------------------------------------------------------
001030* One scheduled game, one row per side (GM-Team's own row).
001040* Week-only on output from SCWKASGN; GM-Home is filled in by
001050* SCLOCASN.
001060*
001070* 11/02/26 rdm - Created, layout per the league office's
001080*                game-assignment spec.
001090*
001100 01  SC-Game-Record.
001110     03  GM-Team             pic x(20).
001120     03  GM-Opponent         pic x(20).
001130     03  GM-Week             pic 9(02).
001140     03  GM-Home             pic x(01).
001150         88  GM-Is-Home      value "H".
001160         88  GM-Is-Away      value "A".
001170     03  filler              pic x(11).
