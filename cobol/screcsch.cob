001000*---------------------------------------------------------------
001010* SCRECSCH  -  Team Fixed-Schedule Record (TEAM-SCHED-RECORD)
001020*---------------------------------------------------------------
001030* Output of SCSCHIN: one team's free-week list and home/away
001040* balance carried by its fixed conference schedule.  Free weeks
001050* shrink as SC000 assigns games; only the count matters once
001060* SCLOCASN takes over (see TS-Free-Count).
001070*
001080* 11/02/26 rdm - Created, layout per the league office's
001090*                schedule-entry spec.  Laid out the same as
001100*                WSPYEMP - a short header block then an OCCURS
001110*                table, FILLER padded to a round record size.
001120*
001130 01  SC-Team-Sched-Record.
001140     03  TS-Team             pic x(20).
001150     03  TS-Balance          pic s9(03).
001160     03  TS-Free-Count       pic 9(02).
001170     03  TS-Free-Week        pic 9(02) occurs 15.
001180     03  filler              pic x(07).
