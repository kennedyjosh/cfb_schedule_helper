001000*---------------------------------------------------------------
001010* SCTBERR  -  Error Table (working copy of SCRECERR rows)
001020*---------------------------------------------------------------
001030* Matchup ('M') and balance ('B') errors, unioned across the
001040* best SCWKASGN/SCLOCASN iterations by SC000.
001050*
001060* 11/02/26 rdm - Created.
001070*
001080 01  SC-Error-Table.
001090     03  SC-Error-Count     pic 9(03) comp.
001095     03  filler             pic x(02).
001100     03  SC-Error-Entry     occurs 0 to 500 times
001110                            depending on SC-Error-Count
001120                            indexed by SC-Err-Idx.
001130         05  Er-Type        pic x(01).
001140             88  Er-Type-Matchup value "M".
001150             88  Er-Type-Balance value "B".
001160         05  Er-Team-1      pic x(20).
001170         05  Er-Team-2      pic x(20).
001180         05  Er-Balance     pic s9(03).
