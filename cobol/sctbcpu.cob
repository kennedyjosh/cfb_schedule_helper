001000*---------------------------------------------------------------
001010* SCTBCPU  -  CPU-Game Table (working copy of SCRECCPU rows)
001020*---------------------------------------------------------------
001030* One row per team that needs CPU filler games.
001040*
001050* 11/02/26 rdm - Created.
001060*
001070 01  SC-Cpu-Table.
001080     03  SC-Cpu-Count       pic 9(03) comp.
001085     03  filler             pic x(02).
001090     03  SC-Cpu-Entry       occurs 0 to 140 times
001100                            depending on SC-Cpu-Count
001110                            indexed by SC-Cpu-Idx.
001120         05  Cpu-Team       pic x(20).
001130         05  Cpu-Home       pic 9(02)v9(01).
001140         05  Cpu-Away       pic 9(02)v9(01).
