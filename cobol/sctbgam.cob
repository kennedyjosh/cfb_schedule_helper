001000*---------------------------------------------------------------
001010* SCTBGAM  -  Game Table (working copy of SCRECGAM rows)
001020*---------------------------------------------------------------
001030* One row per team per scheduled game (both sides of a matchup
001040* get their own row).  134 teams x 12 games = 1608 rows max;
001050* 1700 leaves a little headroom.
001060*
001070* 11/02/26 rdm - Created.
001080*
001090 01  SC-Game-Table.
001100     03  SC-Game-Count      pic 9(04) comp.
001105     03  filler             pic x(02).
001110     03  SC-Game-Entry      occurs 0 to 1700 times
001120                            depending on SC-Game-Count
001130                            indexed by SC-Gam-Idx.
001140         05  GM-Team        pic x(20).
001150         05  GM-Opponent    pic x(20).
001160         05  GM-Week        pic 9(02).
001170         05  GM-Home        pic x(01).
001180             88  GM-Is-Home value "H".
001190             88  GM-Is-Away value "A".
