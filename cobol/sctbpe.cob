001000*---------------------------------------------------------------
001010* SCTBPE  -  Parse-Error Table (working copy of SCRECPE rows)
001020*---------------------------------------------------------------
001030* Request-submission format errors collected while SCREQPRS
001040* reads REQUESTS-IN.
001050*
001060* 11/02/26 rdm - Created.
001070*
001080 01  SC-Parse-Error-Table.
001090     03  SC-Pe-Count        pic 9(03) comp.
001095     03  filler             pic x(02).
001100     03  SC-Pe-Entry        occurs 0 to 500 times
001110                            depending on SC-Pe-Count
001120                            indexed by SC-Pe-Idx.
001130         05  Pe-Team        pic x(20).
001140         05  Pe-Opponent    pic x(20).
001150         05  Pe-Reason      pic x(60).
