001000*---------------------------------------------------------------
001010* SCTBREQ  -  Request Table (working copy of SCRECREQ rows)
001020*---------------------------------------------------------------
001030* Holds the whole request set in memory between SCREQPRS,
001040* SCREQVAL, SCWKASGN and SCLOCASN.  2000 rows covers even a
001050* league that ignores the unenforced 4-requests-per-team limit
001060* the submission form asks for.
001070*
001080* 11/02/26 rdm - Created.
001090*
001100 01  SC-Request-Table.
001110     03  SC-Request-Count   pic 9(04) comp.
001115     03  filler             pic x(02).
001120     03  SC-Request-Entry   occurs 0 to 2000 times
001130                            depending on SC-Request-Count
001140                            indexed by SC-Req-Idx.
001150         05  Req-Team       pic x(20).
001160         05  Req-Opponent   pic x(20).
001170         05  Req-Pref       pic x(01).
001180             88  Req-Pref-Home  value "H".
001190             88  Req-Pref-Away  value "A".
001200             88  Req-Pref-None  value "N".
