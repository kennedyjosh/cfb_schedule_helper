001000*---------------------------------------------------------------
001010* SCRECREQ  -  Request Record (REQUEST-RECORD)
001020*---------------------------------------------------------------
001030* One parsed opponent request line.  Built by SCREQPRS, cross-
001040* checked and completed by SCREQVAL, consumed by SCWKASGN and
001050* SCLOCASN.  Table form (SC-Request-Entry) carries the whole
001060* request set between the units in SC000's working storage.
001070*
001080* 11/02/26 rdm - Created, record layout per the league office's
001090*                request-parsing spec.
001100*
001110 01  SC-Request-Record.
001120     03  Req-Team           pic x(20).
001130     03  Req-Opponent       pic x(20).
001140     03  Req-Pref           pic x(01).
001150         88  Req-Pref-Home  value "H".
001160         88  Req-Pref-Away  value "A".
001170         88  Req-Pref-None  value "N".
001180     03  filler             pic x(11).
