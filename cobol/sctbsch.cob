001000*---------------------------------------------------------------
001010* SCTBSCH  -  Team Schedule Table (working copy of SCRECSCH rows)
001020*---------------------------------------------------------------
001030* Holds one row per team with a fixed-schedule submission. 140
001040* rows covers the 134-team roster with room to spare.
001050*
001060* 11/02/26 rdm - Created.
001070*
001080 01  SC-Team-Sched-Table.
001090     03  SC-Sched-Count     pic 9(03) comp.
001095     03  filler             pic x(02).
001100     03  SC-Sched-Entry     occurs 0 to 140 times
001110                            depending on SC-Sched-Count
001120                            indexed by SC-Sch-Idx SC-Sch-Idx2.
001130         05  TS-Team        pic x(20).
001140         05  TS-Balance     pic s9(03).
001150         05  TS-Free-Count  pic 9(02).
001160         05  TS-Free-Week   pic 9(02) occurs 15.
