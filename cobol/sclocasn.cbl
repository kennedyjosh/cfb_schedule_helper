001000*****************************************************************
001010*                                                                *
001020*      H O M E / A W A Y   L O C A T I O N   A S S I G N M E N T*
001030*                                                                *
001040*****************************************************************
001050 identification          division.
001060*===============================
001070 program-id.              sclocasn.
001080*
001090 author.                  R D Madison.
001100 installation.            Bradshaw Data Services.
001110 date-written.            09 may 1987.
001120 date-compiled.
001130 security.                Unclassified - league office use only.
001140*
001150* remarks.   Once SCWKASGN has given every game a week, this one
001160*            gives it a side - decides which team is home and
001170*            which is away, fills in any filler games a team
001180*            still needs against the computer, and reports any
001190*            team the league office could not bring back to an
001200*            even home/away split.  Called by SC000 once per trial
001210*            seed, respect-preferences flag off, same as SCWKASGN.
001220*
001230* called modules.         None.
001240*
001250* changes:
001260* 09/05/87 rdm -     Written - the busiest-team-first worklist and
001270*                    the CPU-games-before-user-games rule both
001280*                    came straight off the league office's own
001290*                    home/away-balancing memo.
001300* 14/11/87 rdm - .02 Opponent ordering by stated preference
001310*                    added - teams had been grumbling about being
001320*                    swung
001330*                    the wrong way on a game they had asked for.
001340* 02/07/90 whc -     A team that started balanced but still had
001350*                    games to place was falling through with no
001360*                    venue at all - the balanced-but-not-done path
001370*                    now runs every remaining game, not just the
001380*                    first one.
001390* 19/02/94 rdm - .03 Seed wired through from SC000, matching the
001400*                    SCWKASGN change of the same month.
001410* 30/08/95 rdm -     Commentary pass, no logic change.
001420* 14/12/98 rdm - .04 Y2K review: program holds no date fields, no
001430*                    change required.
001440* 19/01/99 rdm -     Confirmed above after full regression run.
001450* 11/06/04 whc -     CPU-games-needed floor of zero added - a team
001460*                    with fewer than 2 free weeks left was going
001470*                    negative and blowing up the Phase B split.
001480* 29/01/2014 rdm -    Migration to Open Cobol/GnuCobol, no logic
001490*                    change.
001500* 11/02/2026 rdm - 1.0 Carved out of the old PY000 scheduling slot
001510*                    for the scheduling-assistant batch.
001512* 27/05/2026 rdm - 1.1 WS-Avail-Cpu/WS-Needed were unsigned, so a
001514*                    free-week count under 2 computed positive
001516*                    instead of flooring at zero - the < 0 check
001518*                    right after could never catch it.  Made both
001520*                    fields signed.
001522*
001530 environment              division.
001540*===============================
001550 configuration            section.
001560 source-computer.         gnu-linux.
001570 object-computer.         gnu-linux.
001580 special-names.           c01 is top-of-form.
001590 data                     division.
001600*===============================
001610 working-storage section.
001620*----------------------
001630 copy "scparam.cob".
001640*
001650* One row per team-sched entry, same row number as
001660* SC-Team-Sched-Table - the team's balance and free-week count as
001670* they stand right now, the CPU games tentatively set aside for it
001680* in Phase A, and its place (if any) on the Phase A worklist.
001690 01  WS-Team-Work-Table.
001700     03  WS-Tw-Entry        occurs 140 times
001710                            indexed by WS-Tw-Idx.
001720         05  WS-Tw-Balance       pic s9(04) comp.
001730         05  WS-Tw-Free          pic 9(02) comp.
001740         05  WS-Tw-User-Count    pic 9(02) comp.
001750         05  WS-Tw-Unvenued      pic 9(02) comp.
001760         05  WS-Tw-Cpu-Home      pic 9(02) comp.
001770         05  WS-Tw-Cpu-Away      pic 9(02) comp.
001780         05  WS-Tw-Class         pic 9(01) comp.
001790         05  WS-Tw-Priority      pic s9(05) comp.
001800         05  WS-Tw-Tiebreak      pic 9(05) comp.
001810         05  WS-Tw-In-List-Sw    pic x(01).
001820             88  WS-Tw-In-List       value "Y".
001830*
001840* Scratch record used while hunting for the best unvenued opponent
001850* to place next, and its mirror image used to carry that same
001860* shape into a REDEFINES for the one-statement reset below.
001870 01  WS-Best-Candidate.
001880     03  WS-Best-Gam-Idx     pic 9(04) comp.
001890     03  WS-Best-Pref-Flag   pic s9(01) comp.
001900     03  WS-Best-Diff        pic 9(04) comp.
001910     03  WS-Best-Tiebreak    pic 9(05) comp.
001920     03  WS-Best-Found-Sw    pic x(01).
001930         88  WS-Best-Was-Found   value "Y".
001940 01  WS-Best-Candidate-Redef  redefines  WS-Best-Candidate.
001950     03  WS-Best-Flat         pic x(15).
001960*
001970 01  WS-Switches.
001980     03  WS-Correct-Mode-Sw  pic x(01).
001990         88  WS-Correcting       value "Y".
002000     03  WS-Half-Game-Sw     pic x(01).
002010         88  WS-Has-Half-Game    value "Y".
002020     03  WS-Mirror-Found-Sw  pic x(01).
002030         88  WS-Mirror-Was-Found value "Y".
002040 01  WS-Switches-Redef  redefines  WS-Switches.
002050     03  WS-Switches-Flat    pic x(03).
002060*
002070 01  WS-Work-Fields             comp.
002080     03  WS-Pick-Idx          pic 9(03).
002090     03  WS-Best-Class        pic 9(01).
002100     03  WS-Best-Priority     pic s9(05).
002110     03  WS-Best-Tb           pic 9(05).
002120     03  WS-Entered-Balance   pic s9(04).
002130     03  WS-Direction         pic s9(01).
002140     03  WS-Avail-Cpu         pic s9(02).
002150     03  WS-Abs-Balance       pic 9(04).
002160     03  WS-Cpu-Assign        pic 9(02).
002170     03  WS-Game-Week         pic 9(02).
002180     03  WS-Mirror-Idx        pic 9(04).
002190     03  WS-Opp-Idx           pic 9(03).
002200     03  WS-Save-Tw-Idx       pic 9(03).
002210     03  WS-Cand-Diff         pic 9(04).
002220     03  WS-Cand-Pref         pic s9(01).
002230     03  WS-Cand-Tb           pic 9(05).
002240     03  WS-Pref-Idx          pic 9(04).
002250     03  WS-Needed            pic s9(02).
002260     03  WS-Half-Whole        pic 9(02).
002270     03  WS-Remainder         pic 9(02).
002280     03  WS-New-Assign        pic 9(02).
002290     03  WS-Row-Seed          pic 9(05).
002300*
002310 01  WS-Need-Venue              pic x(01).
002320 01  WS-Comp-Venue              pic x(01).
002330 01  WS-Lookup-Team             pic x(20).
002340 01  WS-Cpu-Frac-Pair.
002350     03  WS-Cpu-Home-Frac     pic 9(02)v9(01).
002360     03  WS-Cpu-Away-Frac     pic 9(02)v9(01).
002370 01  WS-Cpu-Frac-Redef  redefines  WS-Cpu-Frac-Pair.
002380     03  WS-Cpu-Frac-Flat     pic x(06).
002390*
002400 linkage                  section.
002410*--------------------------------
002420 copy "sccall.cob" replacing
002421         ==SC-Calling-Data== by ==LK-Calling-Data==,
002422         ==SC-Called==       by ==LK-Called==,
002423         ==SC-Caller==       by ==LK-Caller==,
002424         ==SC-Return-Code==  by ==LK-Return-Code==,
002425         ==SC-Return-Ok==    by ==LK-Return-Ok==,
002426         ==SC-Return-Errors== by ==LK-Return-Errors==.
002440 copy "sctbreq.cob".
002450 copy "sctbsch.cob".
002460 copy "sctbgam.cob".
002470 copy "sctbcpu.cob".
002480 copy "sctberr.cob".
002490 01  LK-Locasgn-Control.
002500     03  LK-Seed              pic 9(05).
002510     03  LK-Respect-Prefs-Sw  pic x(01).
002520         88  LK-Respect-Prefs    value "Y".
002530     03  LK-Had-Errors        pic x(01).
002540         88  Had-Locasgn-Errors  value "Y".
002550 procedure division using lk-calling-data, sc-request-table,
002560                          sc-team-sched-table, sc-game-table,
002570                          sc-cpu-table, sc-error-table,
002580                          lk-locasgn-control.
002590*=======================================
002600* Phase A - balance every team that needs it, busiest first; Phase
002610* B - settle the CPU filler count for every team; Phase C - report
002620* anyone still left out of balance.
002630 ea010-build-team-worklist.
002640     move     "SCLOCASN"  to  LK-Called.
002650     move     "N"  to  LK-Had-Errors.
002660     move     0  to  SC-Cpu-Count.
002670     move     "NNN"  to  WS-Switches-Flat.
002680     perform  ea011-init-team-entries.
002690 ea010-phasea-loop.
002700     perform  eb020-next-team.
002710     if       WS-Pick-Idx  not =  0
002720              go to  ea010-phasea-loop.
002730*
002740     perform  ee050-final-cpu-split.
002750     perform  ef060-balance-errors.
002760     if       SC-Error-Count > 0
002770              move  "Y"  to  LK-Had-Errors.
002780 ea010-exit.
002790     exit.
002800*
002810 ea011-init-team-entries.
002820     set      WS-Tw-Idx  to  1.
002830 ea011-loop.
002840     if       WS-Tw-Idx > SC-Sched-Count
002850              go to  ea011-exit.
002860     set      SC-Sch-Idx  to  WS-Tw-Idx.
002870     perform  ea012-init-one-team.
002880     set      WS-Tw-Idx  up  by  1.
002890     go to    ea011-loop.
002900 ea011-exit.
002910     exit.
002920*
002930 ea012-init-one-team.
002940     move     TS-Balance (SC-Sch-Idx)
002950              to  WS-Tw-Balance (WS-Tw-Idx).
002960     move     TS-Free-Count (SC-Sch-Idx)
002970              to  WS-Tw-Free (WS-Tw-Idx).
002980     move     0  to  WS-Tw-Cpu-Home (WS-Tw-Idx).
002990     move     0  to  WS-Tw-Cpu-Away (WS-Tw-Idx).
003000     perform  ea013-count-team-games.
003010     perform  ea015-reposition-team.
003020 ea012-exit.
003030     exit.
003040*
003050* All of this team's games start unvenued - GAME-RECORDs from
003060* SCWKASGN carry no side yet.
003070 ea013-count-team-games.
003080     move     0  to  WS-Tw-User-Count (WS-Tw-Idx).
003090     set      SC-Gam-Idx  to  1.
003100 ea013-loop.
003110     if       SC-Gam-Idx > SC-Game-Count
003120              go to  ea013-exit.
003130     if       GM-Team (SC-Gam-Idx)  =  TS-Team (SC-Sch-Idx)
003140              add  1  to  WS-Tw-User-Count (WS-Tw-Idx).
003150     set      SC-Gam-Idx  up  by  1.
003160     go to    ea013-loop.
003170 ea013-exit.
003180     move     WS-Tw-User-Count (WS-Tw-Idx)
003190              to  WS-Tw-Unvenued (WS-Tw-Idx).
003200     exit.
003210*
003220* Straight name lookup against the team-sched table - WS-Opp-Idx
003230* comes back 0 if the name is not there (should not happen for a
003240* game's own opponent, but the check costs nothing).
003250 ea014-find-team-sched.
003260     move     0  to  WS-Opp-Idx.
003270     set      SC-Sch-Idx2  to  1.
003280 ea014-loop.
003290     if       SC-Sch-Idx2 > SC-Sched-Count
003300              go to  ea014-exit.
003310     if       TS-Team (SC-Sch-Idx2)  =  WS-Lookup-Team
003320              set  WS-Opp-Idx  to  SC-Sch-Idx2
003330              go to  ea014-exit.
003340     set      SC-Sch-Idx2  up  by  1.
003350     go to    ea014-loop.
003360 ea014-exit.
003370     exit.
003380*
003390* Settles where a team stands on the worklist - dropped once every
003400* game has a venue, parked behind the unbalanced teams once
003410* balanced-but-not-done, otherwise scored by the usual formula.
003420 ea015-reposition-team.
003430     if       WS-Tw-Unvenued (WS-Tw-Idx)  =  0
003440              move  "N"  to  WS-Tw-In-List-Sw (WS-Tw-Idx)
003450              go to  ea015-exit.
003460*
003470     if       WS-Tw-Balance (WS-Tw-Idx)  =  0
003480              move  1  to  WS-Tw-Class (WS-Tw-Idx)
003490              compute  WS-Tw-Priority (WS-Tw-Idx)  =
003500                       0  -  WS-Tw-Unvenued (WS-Tw-Idx)
003510              move  "Y"  to  WS-Tw-In-List-Sw (WS-Tw-Idx)
003520              go to  ea015-tiebreak.
003530*
003540     move     0  to  WS-Tw-Class (WS-Tw-Idx).
003550     compute  WS-Tw-Priority (WS-Tw-Idx)  =
003560              0  -  (WS-Tw-Balance (WS-Tw-Idx)
003570              +  WS-Tw-User-Count (WS-Tw-Idx)).
003580     move     "Y"  to  WS-Tw-In-List-Sw (WS-Tw-Idx).
003590 ea015-tiebreak.
003600     divide   LK-Seed  +  (WS-Tw-Idx * 457)  by  9973
003610              giving    WS-Row-Seed
003620              remainder WS-Tw-Tiebreak (WS-Tw-Idx).
003630 ea015-exit.
003640     exit.
003650*
003660* Pop the worklist's lowest (class, priority, tiebreak) entry and
003670* run it all the way through to its next resting place.
003680 eb020-next-team.
003690     move     0  to  WS-Pick-Idx.
003700     move     9  to  WS-Best-Class.
003710     move     9999  to  WS-Best-Priority.
003720     move     99999  to  WS-Best-Tb.
003730     set      WS-Tw-Idx  to  1.
003740 eb020-scan.
003750     if       WS-Tw-Idx > SC-Sched-Count
003760              go to  eb020-scan-exit.
003770     if       not WS-Tw-In-List (WS-Tw-Idx)
003780              go to  eb020-scan-next.
003790     if       WS-Tw-Class (WS-Tw-Idx) > WS-Best-Class
003800              go to  eb020-scan-next.
003810     if       WS-Tw-Class (WS-Tw-Idx) = WS-Best-Class
003820              and WS-Tw-Priority (WS-Tw-Idx) > WS-Best-Priority
003830              go to  eb020-scan-next.
003840     if       WS-Tw-Class (WS-Tw-Idx) = WS-Best-Class
003850              and WS-Tw-Priority (WS-Tw-Idx) = WS-Best-Priority
003860              and WS-Tw-Tiebreak (WS-Tw-Idx) not < WS-Best-Tb
003870              go to  eb020-scan-next.
003880     move     WS-Tw-Class (WS-Tw-Idx)     to  WS-Best-Class.
003890     move     WS-Tw-Priority (WS-Tw-Idx)  to  WS-Best-Priority.
003900     move     WS-Tw-Tiebreak (WS-Tw-Idx)  to  WS-Best-Tb.
003910     set      WS-Pick-Idx  to  WS-Tw-Idx.
003920 eb020-scan-next.
003930     set      WS-Tw-Idx  up  by  1.
003940     go to    eb020-scan.
003950 eb020-scan-exit.
003960     if       WS-Pick-Idx  =  0
003970              go to  eb020-exit.
003980*
003990     set      WS-Tw-Idx  to  WS-Pick-Idx.
004000     set      SC-Sch-Idx  to  WS-Pick-Idx.
004010     move     WS-Tw-Balance (WS-Tw-Idx)  to  WS-Entered-Balance.
004020     perform  eb021-set-direction.
004030     perform  ec030-assign-cpu-first.
004040*
004050     if       WS-Entered-Balance  not =  0
004060              and WS-Tw-Balance (WS-Tw-Idx)  =  0
004070              perform  ea015-reposition-team
004080              go to  eb020-exit.
004090*
004100     perform  ed040-assign-user-games.
004110     perform  ea015-reposition-team.
004120 eb020-exit.
004130     exit.
004140*
004150* A negative balance wants home games next; anything else (zero
004160* included) wants away games next.
004170 eb021-set-direction.
004180     if       WS-Tw-Balance (WS-Tw-Idx) < 0
004190              move  1  to  WS-Direction
004200              move  "H"  to  WS-Need-Venue
004210              move  "A"  to  WS-Comp-Venue
004220     else
004230              move  -1  to  WS-Direction
004240              move  "A"  to  WS-Need-Venue
004250              move  "H"  to  WS-Comp-Venue.
004260 eb021-exit.
004270     exit.
004280*
004290* As many CPU games as the shortfall needs, up to what the free
004300* weeks (less the two byes) can supply.
004310 ec030-assign-cpu-first.
004320     compute  WS-Avail-Cpu  =  WS-Tw-Free (WS-Tw-Idx) - 2.
004330     if       WS-Avail-Cpu < 0
004340              move  0  to  WS-Avail-Cpu.
004350     if       WS-Tw-Balance (WS-Tw-Idx) < 0
004360              compute  WS-Abs-Balance  =
004370                       0 - WS-Tw-Balance (WS-Tw-Idx)
004380     else
004390              move  WS-Tw-Balance (WS-Tw-Idx)  to  WS-Abs-Balance.
004400     move     WS-Avail-Cpu  to  WS-Cpu-Assign.
004410     if       WS-Abs-Balance < WS-Avail-Cpu
004420              move  WS-Abs-Balance  to  WS-Cpu-Assign.
004430     if       WS-Cpu-Assign  =  0
004440              go to  ec030-exit.
004450*
004460     if       WS-Direction  =  1
004470              add  WS-Cpu-Assign  to  WS-Tw-Cpu-Home (WS-Tw-Idx)
004480              add  WS-Cpu-Assign  to  WS-Tw-Balance (WS-Tw-Idx)
004490     else
004500              add  WS-Cpu-Assign  to  WS-Tw-Cpu-Away (WS-Tw-Idx)
004510              subtract  WS-Cpu-Assign
004520              from  WS-Tw-Balance (WS-Tw-Idx).
004530     subtract WS-Cpu-Assign  from  WS-Tw-Free (WS-Tw-Idx).
004540 ec030-exit.
004550     exit.
004560*
004570* Correcting mode stops the moment balance hits zero; a team that
004580* came in already balanced runs every remaining game instead.
004590 ed040-assign-user-games.
004600     move     "N"  to  WS-Correct-Mode-Sw.
004610     if       WS-Entered-Balance  not =  0
004620              move  "Y"  to  WS-Correct-Mode-Sw.
004630 ed040-loop.
004640     if       WS-Tw-Unvenued (WS-Tw-Idx)  =  0
004650              go to  ed040-exit.
004660     if       WS-Correcting  and  WS-Tw-Balance (WS-Tw-Idx) = 0
004670              go to  ed040-exit.
004680*
004690     perform  ed041-find-best-opponent-game.
004700     if       not WS-Best-Was-Found
004710              go to  ed040-exit.
004720     perform  ed045-assign-venue.
004730     go to    ed040-loop.
004740 ed040-exit.
004750     exit.
004760*
004770* Scan this team's unvenued games; keep the one with the lowest
004780* preference flag, then lowest balance gap, then lowest tiebreak.
004790 ed041-find-best-opponent-game.
004800     move     0  to  WS-Best-Flat.
004810     move     "N"  to  WS-Best-Found-Sw.
004820     move     9  to  WS-Best-Pref-Flag.
004830     move     9999  to  WS-Best-Diff.
004840     move     99999  to  WS-Best-Tiebreak.
004850     set      SC-Gam-Idx  to  1.
004860 ed041-loop.
004870     if       SC-Gam-Idx > SC-Game-Count
004880              go to  ed041-exit.
004890     if       GM-Team (SC-Gam-Idx)  not =  TS-Team (SC-Sch-Idx)
004900              go to  ed041-next.
004910     if       GM-Home (SC-Gam-Idx)  not =  space
004920              go to  ed041-next.
004930*
004940     perform  ed042-score-candidate-game.
004950     if       WS-Cand-Pref > WS-Best-Pref-Flag
004960              go to  ed041-next.
004970     if       WS-Cand-Pref = WS-Best-Pref-Flag
004980              and WS-Cand-Diff > WS-Best-Diff
004990              go to  ed041-next.
005000     if       WS-Cand-Pref = WS-Best-Pref-Flag
005010              and WS-Cand-Diff = WS-Best-Diff
005020              and WS-Cand-Tb not < WS-Best-Tiebreak
005030              go to  ed041-next.
005040     move     "Y"  to  WS-Best-Found-Sw.
005050     move     SC-Gam-Idx  to  WS-Best-Gam-Idx.
005060     move     WS-Cand-Pref  to  WS-Best-Pref-Flag.
005070     move     WS-Cand-Diff  to  WS-Best-Diff.
005080     move     WS-Cand-Tb  to  WS-Best-Tiebreak.
005090 ed041-next.
005100     set      SC-Gam-Idx  up  by  1.
005110     go to    ed041-loop.
005120 ed041-exit.
005130     exit.
005140*
005150* Preference flag is zero unless the driver says to respect them;
005160* the gap is against the opponent's CURRENT balance, which keeps
005170* changing as other games get placed.
005180 ed042-score-candidate-game.
005190     move     GM-Opponent (SC-Gam-Idx)  to  WS-Lookup-Team.
005200     perform  ea014-find-team-sched.
005210     if       WS-Tw-Balance (WS-Tw-Idx) >
005220              WS-Tw-Balance (WS-Opp-Idx)
005230              compute  WS-Cand-Diff  =  WS-Tw-Balance (WS-Tw-Idx)
005240                       -  WS-Tw-Balance (WS-Opp-Idx)
005250     else
005260              compute  WS-Cand-Diff  =  WS-Tw-Balance (WS-Opp-Idx)
005270                       -  WS-Tw-Balance (WS-Tw-Idx).
005280*
005290     move     0  to  WS-Cand-Pref.
005300     if       LK-Respect-Prefs
005310              perform  ed043-pref-flag.
005320*
005330     divide   LK-Seed  +  (SC-Gam-Idx * 293)  by  9973
005340              giving    WS-Row-Seed
005350              remainder WS-Cand-Tb.
005360 ed042-exit.
005370     exit.
005380*
005390* Find the opponent's own stated preference for this game and
005400* compare it against the venue T is about to hand the opponent.
005410 ed043-pref-flag.
005420     move     0  to  WS-Pref-Idx.
005430     set      SC-Req-Idx  to  1.
005440 ed043-loop.
005450     if       SC-Req-Idx > SC-Request-Count
005460              go to  ed043-exit.
005470     if       Req-Team (SC-Req-Idx)  =  WS-Lookup-Team
005480              and Req-Opponent (SC-Req-Idx)
005490              =  TS-Team (SC-Sch-Idx)
005500              set  WS-Pref-Idx  to  SC-Req-Idx
005510              go to  ed043-exit.
005520     set      SC-Req-Idx  up  by  1.
005530     go to    ed043-loop.
005540 ed043-exit.
005550     if       WS-Pref-Idx  =  0
005560              go to  ed043x-exit.
005570     if       Req-Pref (WS-Pref-Idx)  =  WS-Comp-Venue (1:1)
005580              move  -1  to  WS-Cand-Pref
005590              go to  ed043x-exit.
005600     if       Req-Pref (WS-Pref-Idx)  =  WS-Need-Venue (1:1)
005610              move  1  to  WS-Cand-Pref.
005620 ed043x-exit.
005630     exit.
005640*
005650* File the venue both ways, update both teams' running counts, and
005660* put the opponent back on the worklist if its standing changed.
005670 ed045-assign-venue.
005680     move     WS-Need-Venue  to  GM-Home (WS-Best-Gam-Idx).
005690     move     GM-Opponent (WS-Best-Gam-Idx)  to  WS-Lookup-Team.
005700     move     GM-Week (WS-Best-Gam-Idx)  to  WS-Game-Week.
005710     perform  ea014-find-team-sched.
005720     perform  ed046-find-mirror-game.
005730     if       WS-Mirror-Was-Found
005740              move  WS-Comp-Venue  to  GM-Home (WS-Mirror-Idx).
005750*
005760     subtract 1  from  WS-Tw-Unvenued (WS-Tw-Idx).
005770     add      WS-Direction  to  WS-Tw-Balance (WS-Tw-Idx).
005780     subtract 1  from  WS-Tw-Unvenued (WS-Opp-Idx).
005790     if       WS-Comp-Venue  =  "H"
005800              add  1  to  WS-Tw-Balance (WS-Opp-Idx)
005810     else
005820              subtract  1  from  WS-Tw-Balance (WS-Opp-Idx).
005830*
005840     set      WS-Save-Tw-Idx  to  WS-Tw-Idx.
005850     set      WS-Tw-Idx  to  WS-Opp-Idx.
005860     perform  ea015-reposition-team.
005870     set      WS-Tw-Idx  to  WS-Save-Tw-Idx.
005880 ed045-exit.
005890     exit.
005900*
005910* The same game from the opponent's side of the table - same two
005920* teams, same week, the row SCWKASGN filed as the mirror.
005930 ed046-find-mirror-game.
005940     move     "N"  to  WS-Mirror-Found-Sw.
005950     set      SC-Gam-Idx  to  1.
005960 ed046-loop.
005970     if       SC-Gam-Idx > SC-Game-Count
005980              go to  ed046-exit.
005990     if       GM-Team (SC-Gam-Idx)  =  WS-Lookup-Team
006000              and GM-Opponent (SC-Gam-Idx)
006010              =  TS-Team (SC-Sch-Idx)
006020              and GM-Week (SC-Gam-Idx)  =  WS-Game-Week
006030              move  "Y"  to  WS-Mirror-Found-Sw
006040              move  SC-Gam-Idx  to  WS-Mirror-Idx
006050              go to  ed046-exit.
006060     set      SC-Gam-Idx  up  by  1.
006070     go to    ed046-loop.
006080 ed046-exit.
006090     exit.
006100*
006110* A balanced team just gets the remaining free weeks split evenly;
006120* anyone else gives up Phase A's CPU games and starts over from
006130* the full need, closing the gap first and splitting what is left.
006140 ee050-final-cpu-split.
006150     set      WS-Tw-Idx  to  1.
006160 ee050-loop.
006170     if       WS-Tw-Idx > SC-Sched-Count
006180              go to  ee050-exit.
006190     move     "N"  to  WS-Half-Game-Sw.
006200     move     0  to  WS-Cpu-Frac-Flat.
006210     compute  WS-Needed  =  WS-Tw-Free (WS-Tw-Idx) - 2.
006220     if       WS-Needed < 0
006230              move  0  to  WS-Needed.
006240*
006250     if       WS-Tw-Balance (WS-Tw-Idx)  =  0
006260              perform  ee051-split-evenly
006270              go to  ee050-store.
006280*
006290     compute  WS-Needed  =  WS-Needed
006300              +  WS-Tw-Cpu-Home (WS-Tw-Idx)
006310              +  WS-Tw-Cpu-Away (WS-Tw-Idx).
006320     compute  WS-Tw-Balance (WS-Tw-Idx)  =
006330              WS-Tw-Balance (WS-Tw-Idx)
006340              -  WS-Tw-Cpu-Home (WS-Tw-Idx)
006350              +  WS-Tw-Cpu-Away (WS-Tw-Idx).
006360     move     0  to  WS-Cpu-Frac-Flat.
006370*
006380     if       WS-Tw-Balance (WS-Tw-Idx) < 0
006390              compute  WS-Abs-Balance  =
006400                       0 - WS-Tw-Balance (WS-Tw-Idx)
006410     else
006420              move  WS-Tw-Balance (WS-Tw-Idx)  to  WS-Abs-Balance.
006430     move     WS-Needed  to  WS-New-Assign.
006440     if       WS-Abs-Balance < WS-Needed
006450              move  WS-Abs-Balance  to  WS-New-Assign.
006460*
006470     if       WS-Tw-Balance (WS-Tw-Idx) < 0
006480              move  WS-New-Assign  to  WS-Cpu-Home-Frac
006490              add  WS-New-Assign  to  WS-Tw-Balance (WS-Tw-Idx)
006500     else
006510              move  WS-New-Assign  to  WS-Cpu-Away-Frac
006520              subtract  WS-New-Assign
006530              from  WS-Tw-Balance (WS-Tw-Idx).
006540     subtract WS-New-Assign  from  WS-Needed.
006550*
006560     if       WS-Tw-Balance (WS-Tw-Idx)  =  0
006570              and WS-Needed > 0
006580              perform  ee051-split-evenly.
006590 ee050-store.
006600     if       WS-Has-Half-Game
006610              if  WS-Tw-Balance (WS-Tw-Idx) >= 0
006620                  add  1  to  WS-Tw-Balance (WS-Tw-Idx)
006630              else
006640                  subtract  1  from  WS-Tw-Balance (WS-Tw-Idx).
006650*
006660     add      1  to  SC-Cpu-Count.
006670     set      SC-Cpu-Idx  to  SC-Cpu-Count.
006680     move     TS-Team (WS-Tw-Idx)  to  Cpu-Team (SC-Cpu-Idx).
006690     move     WS-Cpu-Home-Frac  to  Cpu-Home (SC-Cpu-Idx).
006700     move     WS-Cpu-Away-Frac  to  Cpu-Away (SC-Cpu-Idx).
006710     set      WS-Tw-Idx  up  by  1.
006720     go to    ee050-loop.
006730 ee050-exit.
006740     exit.
006750*
006760* needed/2 on both sides - an odd need leaves a half game on each,
006770* the either-way CPU game the league office allows.
006780 ee051-split-evenly.
006790     divide   WS-Needed  by  2  giving  WS-Half-Whole
006800              remainder  WS-Remainder.
006810     if       WS-Remainder  not =  0
006820              move  "Y"  to  WS-Half-Game-Sw.
006830     compute  WS-Cpu-Home-Frac  =
006840              WS-Cpu-Home-Frac  +  (WS-Needed / 2).
006850     compute  WS-Cpu-Away-Frac  =
006860              WS-Cpu-Away-Frac  +  (WS-Needed / 2).
006870 ee051-exit.
006880     exit.
006890*
006900* Anyone who never came back to zero gets a balance error for the
006910* league office to review by hand.
006920 ef060-balance-errors.
006930     set      WS-Tw-Idx  to  1.
006940 ef060-loop.
006950     if       WS-Tw-Idx > SC-Sched-Count
006960              go to  ef060-exit.
006970     if       WS-Tw-Balance (WS-Tw-Idx)  not =  0
006980              add  1  to  SC-Error-Count
006990              set  SC-Err-Idx  to  SC-Error-Count
007000              move  "B"  to  Er-Type (SC-Err-Idx)
007010              move  TS-Team (WS-Tw-Idx)
007020                    to  Er-Team-1 (SC-Err-Idx)
007030              move  space  to  Er-Team-2 (SC-Err-Idx)
007040              move  WS-Tw-Balance (WS-Tw-Idx)
007050                    to  Er-Balance (SC-Err-Idx).
007060     set      WS-Tw-Idx  up  by  1.
007070     go to    ef060-loop.
007080 ef060-exit.
007090     exit.
007100*
007110* main-exit.   exit program.
