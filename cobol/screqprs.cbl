001000*****************************************************************
001010*                                                                *
001020*       R E Q U E S T   S U B M I S S I O N   P A R S E R       *
001030*                                                                *
001040*****************************************************************
001050 identification          division.
001060*===============================
001070 program-id.              screqprs.
001080*
001090 author.                  R D Madison.
001100 installation.            Bradshaw Data Services.
001110 date-written.            21 mar 1987.
001120 date-compiled.
001130 security.                Unclassified - league office use only.
001140*
001150* remarks.   Reads the REQUESTS-IN submission file, one free-text
001160*            line per record, and turns it into either a table of
001170*            REQUEST-RECORDs or, if any line is bad, a table of
001180*            PARSE-ERROR-RECORDs that takes the request table's
001190*            place for the rest of the run.  Called once by SC000
001200*            ahead of SCREQVAL.
001210*
001220* called modules.         SCSTDNAM.
001230*
001240* changes:
001250* 21/03/87 rdm -     Written - team-header/opponent-line parser.
001260* 15/07/87 rdm - .02 Blank line now clears current team per office
001270*                    walkthrough - was treating it as a bad line.
001280* 02/02/89 rdm - .03 Added the Badly-Formatted catch-all for lines
001290*                    starting with '(' and no preceding opponent.
001300* 19/08/90 whc -     Fixed current-team-not-set case dropping the
001310*                    whole line silently with no counter moved -
001320*                    harmless, but confused the nightly audit.
001330* 03/05/92 rdm - .04 Standardisation failure on a team header now
001340*                    aborts the batch - one error record only,
001350*                    per league office ruling (used to log a line
001360*                    error per team header instead).
001370* 27/01/95 rdm -     Tightened the preference-text test to lower-
001380*                    case/trim before comparing to HOME/AWAY.
001390* 14/12/98 rdm - .05 Y2K review: program holds no date fields, no
001400*                    change required.
001410* 19/01/99 rdm -     Confirmed above after full regression run.
001420* 11/06/04 whc -     REQUESTS-IN line length confirmed at 80 -
001430*                    matches the submission form's own limit.
001440* 29/01/2014 rdm -    Migration to Open Cobol/GnuCobol, no logic
001450*                    change.
001460* 11/02/2026 rdm - 1.0 Carved out of the old PY000 data-entry slot
001470*                    for the scheduling-assistant batch.
001472* 02/05/2026 rdm - 1.1 Switch block one REDEFINES short of shop
001474*                    minimum - added WS-Switches-Flat, reset in
001476*                    one MOVE at top of AA010 instead of four.
001480* 19/05/2026 rdm - 1.2 Bad-preference-word case was falling into
001482*                    the badly-formed team/opponent catch-all -
001484*                    office wants its own wording on this one,
001486*                    so it gets its own paragraph now.
001488*
001490 environment              division.
001500*===============================
001510 configuration            section.
001520 source-computer.         gnu-linux.
001530 object-computer.         gnu-linux.
001540 special-names.           c01 is top-of-form.
001550 input-output             section.
001560 file-control.
001570     select  Requests-In-File  assign to "REQUESTS-IN"
001580             organization      line sequential
001590             file status       WS-Ri-Status.
001600 data                     division.
001610*===============================
001620 file                     section.
001630 fd  Requests-In-File.
001640 01  Ri-Record               pic x(80).
001650*
001660 working-storage section.
001670*----------------------
001680 01  WS-Ri-Status           pic x(02).
001690     88  Ri-Ok                   value "00".
001700     88  Ri-Eof                  value "10".
001710*
001720 01  WS-Switches.
001730     03  WS-Eof-Sw           pic x(01) value "N".
001740         88  Ri-At-End           value "Y".
001750     03  WS-Abort-Sw         pic x(01) value "N".
001760         88  Parse-Aborted       value "Y".
001770     03  WS-Have-Current     pic x(01) value "N".
001780         88  Have-Current-Team   value "Y".
001790     03  WS-Std-Found        pic x(01).
001800         88  Std-Was-Found       value "Y".
001805 01  WS-Switches-Redef  redefines  WS-Switches.
001806     03  WS-Switches-Flat    pic x(04).
001810*
001820* Current-team context and the line split into token/paren parts.
001830 01  WS-Current-Team         pic x(20).
001840 01  WS-Std-Input            pic x(40).
001850 01  WS-Std-Output           pic x(20).
001860 01  WS-Pref-Result          pic x(01).
001870 01  WS-Pref-Ok-Sw           pic x(01).
001880     88  Pref-Word-Ok            value "Y".
001890*
001900 01  WS-Line-Work.
001910     03  WS-Line-40          pic x(40).
001920     03  WS-Open-Paren-Pos   pic 9(02) comp.
001930     03  WS-Close-Paren-Pos  pic 9(02) comp.
001940     03  WS-Dot-Pos          pic 9(02) comp.
001950*
001960* Char-table view of the line work area, used by the column scans
001970* below the same way the office has always hunted for a character.
001980 01  WS-Line-Redef  redefines  WS-Line-40.
001990     03  WS-Line-Char        pic x  occurs 40.
002000*
002010 01  WS-Opp-Text             pic x(40).
002020 01  WS-Pref-Text            pic x(10).
002030 01  WS-Pref-Redef  redefines  WS-Pref-Text.
002040     03  WS-Pref-Char        pic x  occurs 10.
002050*
002060 01  WS-Scan-Idx            comp.
002070     03  WS-K                pic 9(02).
002080     03  WS-M                pic 9(02).
002090     03  WS-All-Digits-Sw    pic x(01).
002100         88  All-Digits          value "Y".
002110*
002120 linkage                  section.
002130*--------------------------------
002140 copy "sccall.cob" replacing
002141         ==SC-Calling-Data== by ==LK-Calling-Data==,
002142         ==SC-Called==       by ==LK-Called==,
002143         ==SC-Caller==       by ==LK-Caller==,
002144         ==SC-Return-Code==  by ==LK-Return-Code==,
002145         ==SC-Return-Ok==    by ==LK-Return-Ok==,
002146         ==SC-Return-Errors== by ==LK-Return-Errors==.
002160 copy "sctbreq.cob".
002170 copy "sctbpe.cob".
002180 01  LK-Parse-Flags.
002190     03  LK-Had-Errors       pic x(01).
002200         88  Had-Parse-Errors    value "Y".
002210 procedure division using lk-calling-data, sc-request-table,
002220                          sc-parse-error-table, lk-parse-flags.
002230*=======================================
002240 aa010-read-requests-in.
002241     move     "NNNN"  to  WS-Switches-Flat.
002250     move     "SCREQPRS"  to  LK-Called.
002260     move     "N"  to  LK-Had-Errors.
002270     move     0  to  SC-Request-Count.
002280     move     0  to  SC-Pe-Count.
002290     open     input  Requests-In-File.
002300*
002310 aa010-read-loop.
002320     read     Requests-In-File  into  WS-Line-40
002330              at end
002340                   move  "Y"  to  WS-Eof-Sw.
002350     if       Ri-At-End
002360              go to  aa010-read-exit.
002370     if       Parse-Aborted
002380              go to  aa010-read-exit.
002390*
002400     perform  ab020-classify-line.
002410     go to    aa010-read-loop.
002420*
002430 aa010-read-exit.
002440     close    Requests-In-File.
002450     if       Parse-Aborted  or  SC-Pe-Count > 0
002460              move  0  to  SC-Request-Count
002470              move  "Y"  to  LK-Had-Errors.
002480*
002490 aa010-exit.
002500     exit.
002510*
002520* Decide what kind of line this is and dispatch - a digit before
002530* any dot makes it a team header, a blank line clears the team,
002540* anything else with a current team in effect is an opponent line,
002550* and anything else again is badly formatted.
002560 ab020-classify-line.
002570     if       WS-Line-40  =  spaces
002580              move  "N"  to  WS-Have-Current
002590              go to  ab020-exit.
002600*
002610     move     0  to  WS-Dot-Pos.
002620     if       WS-Line-Char (1)  is numeric
002630              perform  ab025-find-dot.
002640*
002650     if       WS-Dot-Pos > 0
002660              perform  ac030-start-team
002670              go to  ab020-exit.
002680*
002690     if       not Have-Current-Team
002700              go to  ab020-exit.
002710*
002720     if       WS-Line-Char (1)  =  "("
002730              perform  ae050-bad-line
002740              go to  ab020-exit.
002750*
002760     perform  ad040-opponent-line.
002770*
002780 ab020-exit.
002790     exit.
002800*
002810* Find the first '.' in the line, so long as everything ahead of
002820* it is a digit - AC030 uses this to split header from text.
002830 ab025-find-dot.
002840     move     1  to  WS-K.
002850     move     "Y"  to  WS-All-Digits-Sw.
002860 ab025-scan.
002870     if       WS-K > 40
002880              go to  ab025-scan-exit.
002890     if       WS-Line-Char (WS-K)  =  "."
002900              if  All-Digits
002910                  move  WS-K  to  WS-Dot-Pos
002920              end-if
002930              go to  ab025-scan-exit.
002940     if       WS-Line-Char (WS-K)  not numeric
002950              move  "N"  to  WS-All-Digits-Sw.
002960     add      1  to  WS-K.
002970     go to    ab025-scan.
002980 ab025-scan-exit.
002990     exit.
003000*
003010* Team header: standardize the text after the dot.  A failure
003020* here aborts the whole run with the one catch-all error the
003030* office wants, not a per-line error.
003040 ac030-start-team.
003050     move     spaces  to  WS-Std-Input.
003060     move     WS-Dot-Pos  to  WS-M.
003070     add      1  to  WS-M.
003080     if       WS-Line-Char (WS-M)  =  space
003090              add  1  to  WS-M.
003100     move     WS-Line-40 (WS-M:40 - WS-M + 1)  to  WS-Std-Input.
003110*
003120     call     "SCSTDNAM"  using  WS-Std-Input, WS-Std-Output,
003130                                 WS-Std-Found.
003140     if       Std-Was-Found
003150              move  WS-Std-Output  to  WS-Current-Team
003160              move  "Y"  to  WS-Have-Current
003170              go to  ac030-exit.
003180*
003190     move     "N"  to  WS-Have-Current.
003200     move     "Y"  to  WS-Abort-Sw.
003210     move     0  to  SC-Pe-Count.
003220     add      1  to  SC-Pe-Count.
003230     set      SC-Pe-Idx  to  SC-Pe-Count.
003240     move     spaces  to  Pe-Team (SC-Pe-Idx).
003250     move     "N/A"  to  Pe-Opponent (SC-Pe-Idx).
003260     move     "Could not figure out what team this is"  to
003270              Pe-Reason (SC-Pe-Idx).
003280 ac030-exit.
003290     exit.
003300*
003310* Opponent line: pull off an optional '(pref)' suffix, standardize
003320* the opponent text, edit the preference word, and overwrite any
003330* earlier request by this team against the same opponent.
003340 ad040-opponent-line.
003350     move     spaces  to  WS-Opp-Text  WS-Pref-Text.
003360     move     0  to  WS-Open-Paren-Pos  WS-Close-Paren-Pos.
003370     perform  ad045-find-parens.
003380*
003390     if       WS-Open-Paren-Pos > 0
003400              move  WS-Line-40 (1:WS-Open-Paren-Pos - 1)  to
003410                    WS-Opp-Text
003420              move  WS-Line-40 (WS-Open-Paren-Pos + 1:
003430                    WS-Close-Paren-Pos - WS-Open-Paren-Pos - 1)
003440                    to  WS-Pref-Text
003450     else
003460              move  WS-Line-40  to  WS-Opp-Text.
003470*
003480     move     WS-Opp-Text  to  WS-Std-Input.
003490     call     "SCSTDNAM"  using  WS-Std-Input, WS-Std-Output,
003500                                 WS-Std-Found.
003510     if       not Std-Was-Found
003520              perform  ae050-bad-line
003530              go to    ad040-exit.
003540*
003550     move     "N"  to  WS-Pref-Ok-Sw.
003560     if       WS-Open-Paren-Pos = 0
003570              move  "N"  to  WS-Pref-Ok-Sw
003580     else
003590              perform  ad047-edit-pref.
003600*
003610     if       WS-Open-Paren-Pos > 0  and  not Pref-Word-Ok
003620              perform  ae055-bad-pref-line
003630              go to    ad040-exit.
003640*
003650     perform  ad049-store-request.
003660 ad040-exit.
003670     exit.
003680*
003690* Locate the parentheses, if any - only the first pair matters.
003700 ad045-find-parens.
003710     move     1  to  WS-K.
003720 ad045-scan.
003730     if       WS-K > 40
003740              go to  ad045-scan-exit.
003750     if       WS-Line-Char (WS-K) = "("  and WS-Open-Paren-Pos = 0
003760              move  WS-K  to  WS-Open-Paren-Pos.
003770     if       WS-Line-Char (WS-K) = ")" and WS-Close-Paren-Pos = 0
003780              move  WS-K  to  WS-Close-Paren-Pos.
003790     add      1  to  WS-K.
003800     go to    ad045-scan.
003810 ad045-scan-exit.
003820     exit.
003830*
003840* Lower-case and trim the parenthesized text, then test it against
003850* "home"/"away".  WS-Pref-Ok-Sw comes back Y when the word is
003860* good.
003870 ad047-edit-pref.
003880     inspect  WS-Pref-Text  converting
003890              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"  to
003900              "abcdefghijklmnopqrstuvwxyz".
003910     move     1  to  WS-M.
003920 ad047-ltrim.
003930     if       WS-M > 10
003940              go to  ad047-ltrim-exit.
003950     if       WS-Pref-Char (WS-M)  =  space
003960              add  1  to  WS-M
003970              go to  ad047-ltrim.
003980 ad047-ltrim-exit.
003990     move     "Y"  to  WS-Pref-Ok-Sw.
004000     if       WS-Pref-Text (WS-M:4)  =  "home"
004010              move  "H"  to  WS-Pref-Result
004020              go to  ad047-exit.
004030     if       WS-Pref-Text (WS-M:4)  =  "away"
004040              move  "A"  to  WS-Pref-Result
004050              go to  ad047-exit.
004060     move     "N"  to  WS-Pref-Ok-Sw.
004070 ad047-exit.
004080     exit.
004090*
004100* Store (or overwrite) this team's request against the opponent
004110* just standardized.  WS-Pref-Result carries H/A from AD047;
004120* no parentheses at all means preference N.
004130 ad049-store-request.
004140     set      SC-Req-Idx  to  1.
004150     move     0  to  WS-M.
004160 ad049-find-loop.
004170     if       SC-Req-Idx > SC-Request-Count
004180              go to  ad049-find-exit.
004190     if       Req-Team (SC-Req-Idx)      =  WS-Current-Team  and
004200              Req-Opponent (SC-Req-Idx)  =  WS-Std-Output
004210              move  1  to  WS-M
004220              go to  ad049-find-exit.
004230     set      SC-Req-Idx  up  by  1.
004240     go to    ad049-find-loop.
004250 ad049-find-exit.
004260     if       WS-M = 0
004270              add   1  to  SC-Request-Count
004280              set   SC-Req-Idx  to  SC-Request-Count.
004290*
004300     move     WS-Current-Team  to  Req-Team (SC-Req-Idx).
004310     move     WS-Std-Output    to  Req-Opponent (SC-Req-Idx).
004320     if       WS-Open-Paren-Pos = 0
004330              move  "N"  to  Req-Pref (SC-Req-Idx)
004340     else
004350              move  WS-Pref-Result  to
004360                    Req-Pref (SC-Req-Idx).
004370 ad049-exit.
004380     exit.
004390*
004400* Per-line format error - logged and the line skipped, no abort.
004410 ae050-bad-line.
004420     add      1  to  SC-Pe-Count.
004430     set      SC-Pe-Idx  to  SC-Pe-Count.
004440     move     WS-Current-Team  to  Pe-Team (SC-Pe-Idx).
004450     if       Have-Current-Team
004460              move  WS-Opp-Text (1:20)  to
004470                    Pe-Opponent (SC-Pe-Idx)
004480     else
004490              move  "N/A"  to  Pe-Opponent (SC-Pe-Idx).
004500     move     "Badly formatted - only put team or opponent name"
004510              to  Pe-Reason (SC-Pe-Idx).
004520 ae050-exit.
004530     exit.
004531*
004532* Per-line format error - the parenthesized word after an
004533* opponent's name is neither home nor away.  Own reason text,
004534* same as the office has always wanted for this one.
004535 ae055-bad-pref-line.
004536     add      1  to  SC-Pe-Count.
004537     set      SC-Pe-Idx  to  SC-Pe-Count.
004538     move     WS-Current-Team  to  Pe-Team (SC-Pe-Idx).
004539     move     WS-Opp-Text (1:20)  to  Pe-Opponent (SC-Pe-Idx).
004540     move     "Only put ""home"" or ""away"" in the parentheses"
004541              to  Pe-Reason (SC-Pe-Idx).
004542 ae055-exit.
004543     exit.
004544*
004550* main-exit.   goback.
