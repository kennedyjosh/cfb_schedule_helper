001000*---------------------------------------------------------------
001010* SCRECPE  -  Request Parse-Error Record (PARSE-ERROR-RECORD)
001020*---------------------------------------------------------------
001030* One request-submission format error, collected by SCREQPRS
001040* while it reads REQUESTS-IN.  When any of these exist, they
001050* take the place of the REQUEST-RECORD set for the whole run -
001060* see SC000 AA000-MAIN.
001070*
001080* 11/02/26 rdm - Created, layout per the league office's
001090*                request-parsing spec.
001100*
001110 01  SC-Parse-Error-Record.
001120     03  Pe-Team             pic x(20).
001130     03  Pe-Opponent         pic x(20).
001140     03  Pe-Reason           pic x(60).
001150     03  filler              pic x(02).
