001000*---------------------------------------------------------------
001010* SCTEAMS  -  Canonical Team-Name Table
001020*---------------------------------------------------------------
001030* Used by SCSTDNAM (STDNAME) only - a straight ascending table
001040* of the league office's 134 recognised team names, one FILLER
001050* row per name, redefined below into an indexed OCCURS table so
001060* SCSTDNAM can SEARCH ALL it the same way MAPS01 searched its
001070* alphabet table.
001080*
001090* 11/02/26 rdm - Created for the scheduling-assistant batch,
001100*                replacing the password-table data this slot
001110*                held under the old MAPS01 numbering.
001120* 12/02/26 rdm - Note: Florida International runs 21 chars;
001130*                the field is PIC X(20) same as every other
001140*                team, so it is carried here truncated to
001150*                "Florida Internationa" - the league office
001160*                roster does the same truncation.
001170*
001180 01  SC-Team-Table-Data.
001190     03  FILLER    pic x(20) value "Air Force           ".
001200     03  FILLER    pic x(20) value "Akron               ".
001210     03  FILLER    pic x(20) value "Alabama             ".
001220     03  FILLER    pic x(20) value "Appalachian State   ".
001230     03  FILLER    pic x(20) value "Arizona             ".
001240     03  FILLER    pic x(20) value "Arizona State       ".
001250     03  FILLER    pic x(20) value "Arkansas            ".
001260     03  FILLER    pic x(20) value "Arkansas State      ".
001270     03  FILLER    pic x(20) value "Army                ".
001280     03  FILLER    pic x(20) value "Auburn              ".
001290     03  FILLER    pic x(20) value "Ball State          ".
001300     03  FILLER    pic x(20) value "Baylor              ".
001310     03  FILLER    pic x(20) value "Boise State         ".
001320     03  FILLER    pic x(20) value "Boston College      ".
001330     03  FILLER    pic x(20) value "Bowling Green       ".
001340     03  FILLER    pic x(20) value "Buffalo             ".
001350     03  FILLER    pic x(20) value "BYU                 ".
001360     03  FILLER    pic x(20) value "California          ".
001370     03  FILLER    pic x(20) value "Central Michigan    ".
001380     03  FILLER    pic x(20) value "Charlotte           ".
001390     03  FILLER    pic x(20) value "Cincinnati          ".
001400     03  FILLER    pic x(20) value "Clemson             ".
001410     03  FILLER    pic x(20) value "Coastal Carolina    ".
001420     03  FILLER    pic x(20) value "Colorado            ".
001430     03  FILLER    pic x(20) value "Colorado State      ".
001440     03  FILLER    pic x(20) value "Duke                ".
001450     03  FILLER    pic x(20) value "East Carolina       ".
001460     03  FILLER    pic x(20) value "Eastern Michigan    ".
001470     03  FILLER    pic x(20) value "Florida             ".
001480     03  FILLER    pic x(20) value "Florida Atlantic    ".
001490     03  FILLER    pic x(20) value "Florida Internationa".
001500     03  FILLER    pic x(20) value "Florida State       ".
001510     03  FILLER    pic x(20) value "Fresno State        ".
001520     03  FILLER    pic x(20) value "Georgia             ".
001530     03  FILLER    pic x(20) value "Georgia Southern    ".
001540     03  FILLER    pic x(20) value "Georgia State       ".
001550     03  FILLER    pic x(20) value "Georgia Tech        ".
001560     03  FILLER    pic x(20) value "Hawaii              ".
001570     03  FILLER    pic x(20) value "Houston             ".
001580     03  FILLER    pic x(20) value "Illinois            ".
001590     03  FILLER    pic x(20) value "Indiana             ".
001600     03  FILLER    pic x(20) value "Iowa                ".
001610     03  FILLER    pic x(20) value "Iowa State          ".
001620     03  FILLER    pic x(20) value "Jacksonville State  ".
001630     03  FILLER    pic x(20) value "James Madison       ".
001640     03  FILLER    pic x(20) value "Kansas              ".
001650     03  FILLER    pic x(20) value "Kansas State        ".
001660     03  FILLER    pic x(20) value "Kennesaw State      ".
001670     03  FILLER    pic x(20) value "Kent State          ".
001680     03  FILLER    pic x(20) value "Kentucky            ".
001690     03  FILLER    pic x(20) value "Liberty             ".
001700     03  FILLER    pic x(20) value "Louisiana           ".
001710     03  FILLER    pic x(20) value "Louisiana Tech      ".
001720     03  FILLER    pic x(20) value "Louisville          ".
001730     03  FILLER    pic x(20) value "LSU                 ".
001740     03  FILLER    pic x(20) value "Marshall            ".
001750     03  FILLER    pic x(20) value "Maryland            ".
001760     03  FILLER    pic x(20) value "Memphis             ".
001770     03  FILLER    pic x(20) value "Miami               ".
001780     03  FILLER    pic x(20) value "Miami University    ".
001790     03  FILLER    pic x(20) value "Michigan            ".
001800     03  FILLER    pic x(20) value "Michigan State      ".
001810     03  FILLER    pic x(20) value "Middle Tennessee St ".
001820     03  FILLER    pic x(20) value "Minnesota           ".
001830     03  FILLER    pic x(20) value "Mississippi State   ".
001840     03  FILLER    pic x(20) value "Missouri            ".
001850     03  FILLER    pic x(20) value "Navy                ".
001860     03  FILLER    pic x(20) value "NC State            ".
001870     03  FILLER    pic x(20) value "Nebraska            ".
001880     03  FILLER    pic x(20) value "Nevada              ".
001890     03  FILLER    pic x(20) value "New Mexico          ".
001900     03  FILLER    pic x(20) value "New Mexico State    ".
001910     03  FILLER    pic x(20) value "North Carolina      ".
001920     03  FILLER    pic x(20) value "North Texas         ".
001930     03  FILLER    pic x(20) value "Northern Illinois   ".
001940     03  FILLER    pic x(20) value "Northwestern        ".
001950     03  FILLER    pic x(20) value "Notre Dame          ".
001960     03  FILLER    pic x(20) value "Ohio                ".
001970     03  FILLER    pic x(20) value "Ohio State          ".
001980     03  FILLER    pic x(20) value "Oklahoma            ".
001990     03  FILLER    pic x(20) value "Oklahoma State      ".
002000     03  FILLER    pic x(20) value "Old Dominion        ".
002010     03  FILLER    pic x(20) value "Ole Miss            ".
002020     03  FILLER    pic x(20) value "Oregon              ".
002030     03  FILLER    pic x(20) value "Oregon State        ".
002040     03  FILLER    pic x(20) value "Penn State          ".
002050     03  FILLER    pic x(20) value "Pittsburgh          ".
002060     03  FILLER    pic x(20) value "Purdue              ".
002070     03  FILLER    pic x(20) value "Rice                ".
002080     03  FILLER    pic x(20) value "Rutgers             ".
002090     03  FILLER    pic x(20) value "Sam Houston         ".
002100     03  FILLER    pic x(20) value "San Diego State     ".
002110     03  FILLER    pic x(20) value "San Jose State      ".
002120     03  FILLER    pic x(20) value "SMU                 ".
002130     03  FILLER    pic x(20) value "South Alabama       ".
002140     03  FILLER    pic x(20) value "South Carolina      ".
002150     03  FILLER    pic x(20) value "Southern Mississippi".
002160     03  FILLER    pic x(20) value "Stanford            ".
002170     03  FILLER    pic x(20) value "Syracuse            ".
002180     03  FILLER    pic x(20) value "TCU                 ".
002190     03  FILLER    pic x(20) value "Temple              ".
002200     03  FILLER    pic x(20) value "Tennessee           ".
002210     03  FILLER    pic x(20) value "Texas               ".
002220     03  FILLER    pic x(20) value "Texas A&M           ".
002230     03  FILLER    pic x(20) value "Texas State         ".
002240     03  FILLER    pic x(20) value "Texas Tech          ".
002250     03  FILLER    pic x(20) value "Toledo              ".
002260     03  FILLER    pic x(20) value "Troy                ".
002270     03  FILLER    pic x(20) value "Tulane              ".
002280     03  FILLER    pic x(20) value "Tulsa               ".
002290     03  FILLER    pic x(20) value "UAB                 ".
002300     03  FILLER    pic x(20) value "UCF                 ".
002310     03  FILLER    pic x(20) value "UCLA                ".
002320     03  FILLER    pic x(20) value "UConn               ".
002330     03  FILLER    pic x(20) value "UL Monroe           ".
002340     03  FILLER    pic x(20) value "UMass               ".
002350     03  FILLER    pic x(20) value "UNLV                ".
002360     03  FILLER    pic x(20) value "USC                 ".
002370     03  FILLER    pic x(20) value "USF                 ".
002380     03  FILLER    pic x(20) value "Utah                ".
002390     03  FILLER    pic x(20) value "Utah State          ".
002400     03  FILLER    pic x(20) value "UTEP                ".
002410     03  FILLER    pic x(20) value "UTSA                ".
002420     03  FILLER    pic x(20) value "Vanderbilt          ".
002430     03  FILLER    pic x(20) value "Virginia            ".
002440     03  FILLER    pic x(20) value "Virginia Tech       ".
002450     03  FILLER    pic x(20) value "Wake Forest         ".
002460     03  FILLER    pic x(20) value "Washington          ".
002470     03  FILLER    pic x(20) value "Washington State    ".
002480     03  FILLER    pic x(20) value "West Virginia       ".
002490     03  FILLER    pic x(20) value "Western Kentucky    ".
002500     03  FILLER    pic x(20) value "Western Michigan    ".
002510     03  FILLER    pic x(20) value "Wisconsin           ".
002520     03  FILLER    pic x(20) value "Wyoming             ".
002530*
002540 01  SC-Team-Table redefines SC-Team-Table-Data.
002550     03  SC-Team-Entry      occurs 134
002560                            ascending key SC-Team-Name
002570                            indexed by SC-Team-Idx.
002580         05  SC-Team-Name   pic x(20).
