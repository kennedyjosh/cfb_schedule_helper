001000*************************************************************
001010**                                                          *
001020**       S C H E D U L E   R E P O R T   W R I T E R        *
001030**                                                          *
001040*************************************************************
001050 identification          division.
001060*===============================
001070 program-id.              scrptout.
001080*
001090 author.                  R D Madison.
001100 installation.            Bradshaw Data Services.
001110 date-written.            28 may 1987.
001120 date-compiled.
001130 security.                Unclassified - league office use only.
001140*
001150*remarks.   Once SCWKASGN and SCLOCASN have had their
001160*           say, this one
001170*           writes it all up - the error summary first, then one
001180*           schedule section per team that actually asked for
001190*           games, each section listing its weeks in order and any
001200*           CPU filler games tacked on the end.  Called by SC000
001210*           exactly once, after the best trial has been picked.
001220*called modules.         None.
001230*
001240*changes:
001250*28/05/87 rdm -     Written - section-per-team layout and
001260*                   error-summary-first ordering both came off
001270*                   the league office's own sample report.
001280*09/12/87 rdm - .02 Plural handling on the game counts added - the
001290*                   office kept sending back reports that read
001300*                   '1 games' and asking if the batch was broken.
001310*04/08/90 whc -     Team with zero requests now gets the no-
001320*                   schedule message instead of an empty section -
001330*                   SCHEDIN was letting a couple of these through.
001340*17/02/94 rdm - .03 Week-ascending sort added ahead of the game
001350*                   lines - SCLOCASN files games in whatever order
001360*                   it finishes balancing them, not by week.
001370*02/09/95 rdm -     Commentary pass, no logic change.
001380*14/12/98 rdm - .04 Y2K review: program holds no date fields, no
001390*                   change required.
001400*19/01/99 rdm -     Confirmed above after full regression run.
001410*15/07/04 whc -     Half-game sentence now keyed off Cpu-Home's
001420*                   own fractional part, not a separate flag
001430*                   carried over from SCLOCASN - one less thing
001440*                   to keep in step between the two programs.
001450*29/01/2014 rdm -    Migration to Open Cobol/GnuCobol, no logic
001460*                   change.
001470*11/02/2026 rdm - 1.0 Carved out of the old PY000 print slot
001480*                   for the scheduling-assistant batch.
001490*22/04/2026 rdm - 1.1 REQPARSE's bad-format lines were going
001500*                   nowhere once the table that held them left
001510*                   SC000's hands - SC-Parse-Error-Table now
001520*                   comes in on the USING list and gets written
001530*                   to ERRORS-OUT ahead of the schedule errors.
001532*27/05/2026 rdm - 1.2 GE050 built the half-game clause into its
001534*                   own 45-byte field, then STRINGed that whole
001536*                   80-byte line and the 45-byte field together
001538*                   into another 80-byte field - second operand
001540*                   never fit, so the clause never printed. Now
001542*                   strings straight onto WS-Out-Line with a
001544*                   tracked pointer instead of a second buffer.
001546*
001550 environment              division.
001560*===============================
001570 configuration            section.
001580 source-computer.         gnu-linux.
001590 object-computer.         gnu-linux.
001600 special-names.           c01 is top-of-form.
001610 input-output             section.
001620 file-control.
001630     select  Schedule-Out-File  assign to "SCHEDULE-OUT"
001640             organization      line sequential
001650             file status       WS-So-Status.
001660     select  Errors-Out-File    assign to "ERRORS-OUT"
001670             organization      line sequential
001680             file status       WS-Eo-Status.
001690 data                     division.
001700*===============================
001710 file                     section.
001720 fd  Schedule-Out-File.
001730 01  So-Record               pic x(80).
001740*
001750 fd  Errors-Out-File.
001760 01  Eo-Record               pic x(80).
001770*
001780 working-storage section.
001790*----------------------
001800 01  WS-So-Status           pic x(02).
001810     88  So-Ok                   value "00".
001820*
001830 01  WS-Eo-Status           pic x(02).
001840     88  Eo-Ok                   value "00".
001845*
001846*Running position in WS-Out-Line while GE050 builds the CPU
001847*sentence up in pieces - kept at 77, same as the scratch counters
001848*in the old common maps copy.
001850 77  WS-Str-Ptr              pic 9(02)  comp.
001855*
001860*Counters and subscripts - kept COMP the way the shop likes a
001870*counter kept.
001880 01  WS-Work-Fields          comp.
001890     03  WS-Team-Idx           pic 9(03).
001900     03  WS-Req-Count          pic 9(04).
001910     03  WS-Low-Week-Idx       pic 9(04).
001920     03  WS-Low-Week           pic 9(02).
001930     03  WS-Home-Whole         pic 9(02).
001940     03  WS-Away-Whole         pic 9(02).
001950     03  WS-Abs-Balance        pic 9(03).
001960     03  WS-Fmt-In             pic 9(02).
001970*
001980 01  WS-Switches.
001990     03  WS-Cpu-Found-Sw     pic x(01).
002000         88  Cpu-Row-Was-Found   value "Y".
002010 01  WS-Switches-Redef  redefines  WS-Switches.
002020     03  WS-Switches-Flat    pic x(01).
002030*
002040*A printed-flag per SC-Game-Table row, so the ascending-week scan
002050*does not pick the same row up twice - same trick WSFINAL uses
002060*walking its own tables a row at a time.
002070 01  WS-Game-Flags           pic x(1700).
002080 01  WS-Game-Flags-Redef  redefines  WS-Game-Flags.
002090     03  WS-Gm-Done          pic x(01) occurs 1700.
002100         88  Gm-Was-Printed      value "Y".
002110*
002120 01  WS-Out-Line             pic x(80).
002130 01  WS-Fmt-Edit              pic Z9.
002140 01  WS-Fmt-Out               pic x(02).
002150 01  WS-Number-Pair.
002160     03  WS-N1-Txt           pic x(02).
002170     03  WS-N2-Txt           pic x(02).
002180 01  WS-Number-Pair-Redef  redefines  WS-Number-Pair.
002190     03  WS-Number-Flat      pic x(04).
002200 01  WS-Game-Word            pic x(05).
002210 01  WS-Home-Word            pic x(05).
002220 01  WS-Home-Plural          pic x(05).
002230 01  WS-Away-Plural          pic x(05).
002260*
002270 linkage section.
002280*----------------
002290 copy "sccall.cob" replacing
002300         ==SC-Calling-Data== by ==LK-Calling-Data==,
002310         ==SC-Called==       by ==LK-Called==,
002320         ==SC-Caller==       by ==LK-Caller==,
002330         ==SC-Return-Code==  by ==LK-Return-Code==,
002340         ==SC-Return-Ok==    by ==LK-Return-Ok==,
002350         ==SC-Return-Errors== by ==LK-Return-Errors==.
002360 copy "sctbsch.cob".
002370 copy "sctbreq.cob".
002380 copy "sctbgam.cob".
002390 copy "sctbcpu.cob".
002400 copy "sctberr.cob".
002410 copy "sctbpe.cob".
002420*
002430 procedure division using lk-calling-data, sc-team-sched-table,
002440         sc-request-table, sc-game-table, sc-cpu-table,
002450         sc-error-table, sc-parse-error-table.
002460*===============================
002470*
002480*GA010-MAIN-LINE - open both outputs, write the error summary,
002490*write one section per team, close up and go home.
002500 ga010-main-line.
002510     move "SCRPTOUT" to lk-called.
002520     open output Schedule-Out-File.
002530     open output Errors-Out-File.
002540     move "N" to WS-Switches-Flat.
002550     move spaces to WS-Game-Flags.
002560     perform gb015-write-parse-errors
002570             thru gb015-exit.
002580     perform gb020-write-error-summary
002590             thru gb020-exit.
002600     set WS-Team-Idx to 1.
002610     perform gc030-write-one-team
002620             thru gc030-exit
002630             until WS-Team-Idx > SC-Sched-Count.
002640     close Schedule-Out-File.
002650     close Errors-Out-File.
002660     move 0 to lk-return-code.
002670     goback.
002680 ga010-exit.
002690     exit.
002700*
002710*GB015-WRITE-PARSE-ERRORS - REQPARSE's own rejects, ahead of the
002720*schedule errors - a bad request line never got as far as
002730*REQVALID or SCHEDIN so it has no business waiting behind their
002740*output in the file.
002750 gb015-write-parse-errors.
002760     set SC-Pe-Idx to 1.
002770 gb015-loop.
002780     if SC-Pe-Idx > SC-Pe-Count
002790              go to gb015-exit.
002800     move spaces to WS-Out-Line.
002810     if Pe-Opponent (SC-Pe-Idx) = "N/A"
002820              string   Pe-Team (SC-Pe-Idx)  delimited by size
002830                       ": "                 delimited by size
002840                       Pe-Reason (SC-Pe-Idx) delimited by size
002850                  into WS-Out-Line
002860     else
002870              string   Pe-Team (SC-Pe-Idx)  delimited by size
002880                       " vs "               delimited by size
002890                       Pe-Opponent (SC-Pe-Idx) delimited by size
002900                       ": "                 delimited by size
002910                       Pe-Reason (SC-Pe-Idx) delimited by size
002920                  into WS-Out-Line.
002930     move WS-Out-Line to Eo-Record.
002940     write Eo-Record.
002950     set SC-Pe-Idx up by 1.
002960     go to gb015-loop.
002970 gb015-exit.
002980     exit.
002990*
003000*GB020-WRITE-ERROR-SUMMARY - one line per SC-Error-Table row, 'M'
003010*rows before 'B' rows is not required by the office's layout -
003020*table order (matchup errors filed by SCWKASGN, balance errors
003030*filed after by SCLOCASN) is good enough and is what the office
003040*has always seen.
003050 gb020-write-error-summary.
003060     set SC-Err-Idx to 1.
003070 gb020-loop.
003080     if SC-Err-Idx > SC-Error-Count
003090              go to gb020-exit.
003100     if Er-Type-Matchup (SC-Err-Idx)
003110              perform gb021-format-matchup-error
003120                      thru gb021-exit
003130     else
003140              perform gb022-format-balance-error
003150                      thru gb022-exit.
003160     move WS-Out-Line to Eo-Record.
003170     write Eo-Record.
003180     set SC-Err-Idx up by 1.
003190     go to gb020-loop.
003200 gb020-exit.
003210     exit.
003220*
003230 gb021-format-matchup-error.
003240     move spaces to WS-Out-Line.
003250     string   Er-Team-1 (SC-Err-Idx)  delimited by size
003260              " vs "                 delimited by size
003270              Er-Team-2 (SC-Err-Idx)  delimited by size
003280              " couldn't be scheduled as they didn't have enough"
003290                                       delimited by size
003300              " weeks in common"      delimited by size
003310         into WS-Out-Line.
003320 gb021-exit.
003330     exit.
003340*
003350*GB022-FORMAT-BALANCE-ERROR - balance is stored signed, positive
003360*meaning too many home games, negative too many away, per
003370*SCLOCASN's
003380*EF060 paragraph; the report wants the plain count and the word.
003390 gb022-format-balance-error.
003400     if Er-Balance (SC-Err-Idx) < 0
003410              compute WS-Abs-Balance = 0 - Er-Balance (SC-Err-Idx)
003420              move "away " to WS-Home-Word
003430     else
003440              move Er-Balance (SC-Err-Idx) to WS-Abs-Balance
003450              move "home " to WS-Home-Word.
003460     if WS-Abs-Balance = 1
003470              move "game " to WS-Game-Word
003480     else
003490              move "games" to WS-Game-Word.
003500     move WS-Abs-Balance to WS-Fmt-In.
003510     perform gx900-format-num
003520             thru gx900-exit.
003530     move WS-Fmt-Out to WS-N1-Txt.
003540     move spaces to WS-Out-Line.
003550     string   Er-Team-1 (SC-Err-Idx)  delimited by size
003560              " has an unbalanced schedule with "
003570                                       delimited by size
003580              WS-N1-Txt               delimited by space
003590              " more "                delimited by size
003600              WS-Home-Word             delimited by size
003610              WS-Game-Word             delimited by space
003620              " than they would ideally have"
003630                                       delimited by size
003640         into WS-Out-Line.
003650 gb022-exit.
003660     exit.
003670*
003680*GC030-WRITE-ONE-TEAM - header, weeks ascending, CPU sentence if
003690*the team has one, or the no-requests message in place of all of
003700*it when SCHEDIN let an empty team through.
003710 gc030-write-one-team.
003720     set SC-Sch-Idx to WS-Team-Idx.
003730     perform gc031-count-requests
003740             thru gc031-exit.
003750     if WS-Req-Count = 0
003760              move spaces to WS-Out-Line
003770              string   TS-Team (SC-Sch-Idx)  delimited by size
003780                       " - no schedule was built for it"
003790                                              delimited by size
003800                  into WS-Out-Line
003810              move WS-Out-Line to So-Record
003820              write So-Record
003830              set WS-Team-Idx up by 1
003840              go to gc030-exit.
003850     move spaces to WS-Out-Line.
003860     string   "Schedule details for "  delimited by size
003870              TS-Team (SC-Sch-Idx)       delimited by size
003880              ":"                       delimited by size
003890         into WS-Out-Line.
003900     move WS-Out-Line to So-Record.
003910     write So-Record.
003920     perform gd040-write-week-lines
003930             thru gd040-exit.
003940     perform ge050-write-cpu-line
003950             thru ge050-exit.
003960     set WS-Team-Idx up by 1.
003970 gc030-exit.
003980     exit.
003990*
004000 gc031-count-requests.
004010     move 0 to WS-Req-Count.
004020     set SC-Req-Idx to 1.
004030 gc031-loop.
004040     if SC-Req-Idx > SC-Request-Count
004050              go to gc031-exit.
004060     if Req-Team (SC-Req-Idx) = TS-Team (SC-Sch-Idx)
004070              add 1 to WS-Req-Count.
004080     set SC-Req-Idx up by 1.
004090     go to gc031-loop.
004100 gc031-exit.
004110     exit.
004120*
004130*GD040-WRITE-WEEK-LINES - picks the lowest unprinted week
004140*belonging
004150*to this team out of SC-Game-Table each time round, same low-pick
004160*scan SCLOCASN uses hunting a best candidate, until none are left.
004170 gd040-write-week-lines.
004180     go to gd041-next-week.
004190 gd041-next-week.
004200     move 0 to WS-Low-Week-Idx.
004210     move 99 to WS-Low-Week.
004220     set SC-Gam-Idx to 1.
004230 gd041-scan.
004240     if SC-Gam-Idx > SC-Game-Count
004250              go to gd041-scan-exit.
004260     if GM-Team (SC-Gam-Idx) = TS-Team (SC-Sch-Idx)
004270        and not Gm-Was-Printed (SC-Gam-Idx)
004280        and GM-Week (SC-Gam-Idx) < WS-Low-Week
004290              move GM-Week (SC-Gam-Idx) to WS-Low-Week
004300              set WS-Low-Week-Idx to SC-Gam-Idx.
004310     set SC-Gam-Idx up by 1.
004320     go to gd041-scan.
004330 gd041-scan-exit.
004340     if WS-Low-Week-Idx = 0
004350              go to gd040-exit.
004360     set SC-Gam-Idx to WS-Low-Week-Idx.
004370     move "Y" to WS-Gm-Done (WS-Low-Week-Idx).
004380     move GM-Week (SC-Gam-Idx) to WS-Fmt-In.
004390     perform gx900-format-num
004400             thru gx900-exit.
004410     move WS-Fmt-Out to WS-N1-Txt.
004420     move spaces to WS-Out-Line.
004430     if GM-Is-Home (SC-Gam-Idx)
004440              string   "* Week "              delimited by size
004450                       WS-N1-Txt               delimited by space
004460                       " vs "                 delimited by size
004470                       GM-Opponent (SC-Gam-Idx) delimited by size
004480                  into WS-Out-Line
004490     else
004500              string   "* Week "              delimited by size
004510                       WS-N1-Txt               delimited by space
004520                       " at "                 delimited by size
004530                       GM-Opponent (SC-Gam-Idx) delimited by size
004540                  into WS-Out-Line.
004550     move WS-Out-Line to So-Record.
004560     write So-Record.
004570     go to gd041-next-week.
004580 gd040-exit.
004590     exit.
004600*
004610*GE050-WRITE-CPU-LINE - Cpu-Home/Cpu-Away hold one decimal place;
004620*DIVIDE ... BY 1 truncates it back off so the sentence can
004630*print the
004640*whole-game counts, and a mismatch between the truncated and the
004650*original value is the fractional half-game SCLOCASN left behind.
004660 ge050-write-cpu-line.
004670     move "N" to WS-Cpu-Found-Sw.
004680     set SC-Cpu-Idx to 1.
004690 ge050-scan.
004700     if Cpu-Row-Was-Found
004710              go to ge051-have-cpu-row.
004720     if SC-Cpu-Idx > SC-Cpu-Count
004730              go to ge050-exit.
004740     if Cpu-Team (SC-Cpu-Idx) = TS-Team (SC-Sch-Idx)
004750              move "Y" to WS-Cpu-Found-Sw
004760              go to ge051-have-cpu-row.
004770     set SC-Cpu-Idx up by 1.
004780     go to ge050-scan.
004790 ge051-have-cpu-row.
004800     move spaces to WS-Number-Flat.
004810     divide Cpu-Home (SC-Cpu-Idx) by 1 giving WS-Home-Whole.
004820     divide Cpu-Away (SC-Cpu-Idx) by 1 giving WS-Away-Whole.
004830     if WS-Home-Whole = 0 and WS-Away-Whole = 0
004840              go to ge050-exit.
004850     if WS-Home-Whole = 1
004860              move "game " to WS-Home-Plural
004870     else
004880              move "games" to WS-Home-Plural.
004890     if WS-Away-Whole = 1
004900              move "game " to WS-Away-Plural
004910     else
004920              move "games" to WS-Away-Plural.
004930     move WS-Home-Whole to WS-Fmt-In.
004940     perform gx900-format-num
004950             thru gx900-exit.
004960     move WS-Fmt-Out to WS-N1-Txt.
004970     move WS-Away-Whole to WS-Fmt-In.
004980     perform gx900-format-num
004990             thru gx900-exit.
005000     move WS-Fmt-Out to WS-N2-Txt.
005010     move spaces to WS-Out-Line.
005012     move 1 to WS-Str-Ptr.
005020     string   "Additionally, schedule "  delimited by size
005030              WS-N1-Txt                   delimited by space
005040              " home CPU "                delimited by size
005050              WS-Home-Plural               delimited by space
005060              ", "                        delimited by size
005070              WS-N2-Txt                   delimited by space
005080              " away CPU "                delimited by size
005090              WS-Away-Plural               delimited by space
005100         into WS-Out-Line
005105         with pointer WS-Str-Ptr.
005120     if Cpu-Home (SC-Cpu-Idx) not = WS-Home-Whole
005130              string   ", and 1 CPU game that can be either "
005140                                              delimited by size
005150                       "home or away"       delimited by size
005160                  into WS-Out-Line
005165                  with pointer WS-Str-Ptr.
005200     move WS-Out-Line to So-Record.
005210     write So-Record.
005220 ge050-exit.
005230     exit.
005240*
005250*GX900-FORMAT-NUM - a small utility the other paragraphs share to
005260*turn a two-digit count into the plain text the office's report
005270*wants, instead of the zero-padded COMPUTE-style digits (SCLOCASN
005280*itself never prints a count, so this problem was never its own).
005290 gx900-format-num.
005300     move WS-Fmt-In to WS-Fmt-Edit.
005310     if WS-Fmt-Edit (1:1) = space
005320              move WS-Fmt-Edit (2:1) to WS-Fmt-Out (1:1)
005330              move space to WS-Fmt-Out (2:1)
005340     else
005350              move WS-Fmt-Edit to WS-Fmt-Out.
005360 gx900-exit.
005370     exit.
