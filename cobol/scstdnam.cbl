001000*****************************************************************
001010*                                                                *
001020*      T E A M   N A M E   S T A N D A R D I Z E R               *
001030*                                                                *
001040*****************************************************************
001050 identification          division.
001060*===============================
001070 program-id.              scstdnam.
001080*
001090 author.                  R D Madison.
001100 installation.            Bradshaw Data Services.
001110 date-written.            14 mar 1987.
001120 date-compiled.
001130 security.                Unclassified - league office use only.
001140*
001150* remarks.   Standardizes a free-text team name against the
001160*            league's 134-name canonical roster (SCTEAMS).  Pure
001170*            table lookup - no file i-o.  Called by SCREQPRS for
001180*            every team/opponent name it reads off a request
001190*            line, and by SCSCHIN for every name off a schedule
001200*            line.
001210*
001220* called modules.         None.
001230*
001240* changes:
001250* 14/03/87 rdm -     Written - first cut, exact match only.
001260* 02/06/87 rdm - .02 Added fold-case-and-trim retry per league
001270*                    office complaint about 'Penn st' submissions.
001280* 19/11/88 rdm - .03 Added strip-punctuation retry - members were
001290*                    typing 'Texas A+M' and similar.
001300* 07/04/90 rdm - .04 Added APP/ST word substitutions for
001310*                    Appalachian State and the "St" schools.
001320* 23/09/91 whc -     Table resequenced after Liberty joined; fixed
001330*                    binary search low/high reset bug (PR 91-114).
001340* 11/02/93 rdm - .05 SC-Found-Flag now explicitly set N at entry -
001350*                    was leaving prior call's value on a miss.
001360* 30/08/95 rdm -     Commentary pass, no logic change.
001370* 14/12/98 rdm - .06 Y2K review: program holds no date fields,
001380*                    no change required.  Logged per office memo.
001390* 19/01/99 rdm -     Confirmed above after full regression run.
001400* 08/07/03 whc -     Added Coastal Carolina, Charlotte, Liberty
001410*                    wave of new table entries (table now 130).
001420* 16/10/09 rdm -     Added four more table entries; table now 134.
001430*                    See SCTEAMS change log for the additions.
001440* 29/01/2014 rdm -    Migration to Open Cobol/GnuCobol, no logic
001450*                    change.
001460* 13/11/2025 rdm -    Capitalised vars, paragraphs etc to match
001470*                    house style review.
001480* 11/02/2026 rdm - 1.0 Reworked as its own program off the old
001490*                    MAPS01 slot for the scheduling-assistant
001500*                    batch; table-driven, no more password logic.
001510*
001520 environment              division.
001530*===============================
001540 configuration            section.
001550 source-computer.         gnu-linux.
001560 object-computer.         gnu-linux.
001570 special-names.           c01 is top-of-form.
001580 input-output             section.
001590 data                     division.
001600*===============================
001610 file                     section.
001620 working-storage section.
001630*----------------------
001640 copy "scteams.cob".
001650*
001660* Parallel lower-cased copy of the canonical table, same row
001670* order as SC-Team-Table - the league office's own note is that
001680* this order is already ascending for the lower-cased form too,
001690* so SC-Lower-Idx and SC-Team-Idx always point at the same team.
001700 01  WS-Lower-Table.
001710     03  WS-Lower-Entry      occurs 134
001720                             ascending key WS-Lower-Name
001730                             indexed by WS-Lower-Idx.
001740         05  WS-Lower-Name   pic x(20).
001750*
001760 01  WS-Switches.
001770     03  WS-Table-Built      pic x(01) value "N".
001780         88  Table-Is-Built      value "Y".
001790     03  WS-Found-Sw         pic x(01).
001800         88  Name-Was-Found      value "Y".
001810*
001820 01  WS-Work-Areas.
001830     03  WS-Work-40          pic x(40).
001840     03  WS-Stripped-40      pic x(40).
001850     03  WS-Compare-20       pic x(20).
001860     03  WS-Build-40         pic x(40).
001870*
001880* Character-table views of the scratch fields above, so the
001890* strip/length paragraphs can subscript a char at a time the way
001900* the shop has always done it, rather than leaning on ref-mod.
001910 01  WS-Work-Redef  redefines  WS-Work-40.
001920     03  WS-Work-Char        pic x  occurs 40.
001930 01  WS-Stripped-Redef  redefines  WS-Stripped-40.
001940     03  WS-Stripped-Char    pic x  occurs 40.
001950 01  WS-Build-Redef  redefines  WS-Build-40.
001960     03  WS-Build-Char       pic x  occurs 40.
001970*
001980 01  WS-Subscripts          comp.
001990     03  WS-I                pic 9(02).
002000     03  WS-J                pic 9(02).
002010     03  WS-Len              pic 9(02).
002020*
002030 linkage                  section.
002040*--------------------------------
002050 01  SC-Std-Name-Params.
002060     03  SC-Input-Name       pic x(40).
002070     03  SC-Output-Name      pic x(20).
002080     03  SC-Found-Flag       pic x(01).
002090         88  Std-Name-Found      value "Y".
002100         88  Std-Name-Not-Found  value "N".
002110 procedure division using sc-std-name-params.
002120*=======================================
002130 a000-standardize-name.
002140     if       not Table-Is-Built
002150              perform a010-build-lower-table.
002160*
002170     move     "N"  to  SC-Found-Flag.
002180     move     SC-Input-Name (1:20)  to  WS-Compare-20.
002190*
002200     perform  b000-exact-search.
002210     if       Name-Was-Found
002220              go to  a000-exit.
002230*
002240     perform  c000-fold-and-search.
002250     if       Name-Was-Found
002260              go to  a000-exit.
002270*
002280     perform  d000-strip-and-retry.
002290     if       Name-Was-Found
002300              go to  a000-exit.
002310*
002320     perform  e000-substitute-and-retry.
002330*
002340 a000-exit.
002350     exit.
002360*
002370* Step 1 - exact match against the mixed-case canonical table.
002380 b000-exact-search.
002390     set      SC-Team-Idx  to  1.
002400     search   all  SC-Team-Entry
002410              at end
002420                   move  "N"  to  WS-Found-Sw
002430              when  SC-Team-Name (SC-Team-Idx)  =  WS-Compare-20
002440                   move  SC-Team-Name (SC-Team-Idx)
002450                         to  SC-Output-Name
002460                   move  "Y"  to  SC-Found-Flag
002470                   move  "Y"  to  WS-Found-Sw.
002480 b000-exit.
002490     exit.
002500*
002510* Step 2 - lower-case and trim, then binary search the lower-
002520* cased table.  WS-Compare-20 is left as-is by the caller; here
002530* we fold case and re-trim into WS-Build-40 before the search.
002540 c000-fold-and-search.
002550     move     WS-Compare-20  to  WS-Work-40.
002560     perform  y000-trim-field.
002570     move     WS-Build-40 (1:20)  to  WS-Compare-20.
002580     inspect  WS-Compare-20 converting
002590              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
002600              "abcdefghijklmnopqrstuvwxyz".
002610     perform  z000-search-lower.
002620 c000-exit.
002630     exit.
002640*
002650* Step 3 - strip every character that is not a letter or a space,
002660* then retry step 2.  Class ALPHABETIC covers letters and space.
002670 d000-strip-and-retry.
002680     move     spaces  to  WS-Stripped-40.
002690     move     1  to  WS-J.
002700     move     1  to  WS-I.
002710 d000-strip-loop.
002720     if       WS-I > 40
002730              go to  d000-strip-loop-exit.
002740     if       WS-Work-Char (WS-I)  is alphabetic
002750              move  WS-Work-Char (WS-I)  to
002760                    WS-Stripped-Char (WS-J)
002770              add   1  to  WS-J.
002780     add      1  to  WS-I.
002790     go to    d000-strip-loop.
002800 d000-strip-loop-exit.
002810     move     WS-Stripped-40  to  WS-Work-40.
002820     perform  c000-fold-and-search.
002830 d000-exit.
002840     exit.
002850*
002860* Step 4 - word substitutions, then one last retry of step 2.
002870* Leading "app " becomes "appalachian "; trailing " st" becomes
002880* " state".  Both tests run against the lower-cased, trimmed
002890* string built by the step-2 paragraph just run, still sitting
002900* in WS-Compare-20 and WS-Build-40.
002910 e000-substitute-and-retry.
002920     move     WS-Build-40  to  WS-Work-40.
002930     perform  y000-find-length.
002940*
002950     if       WS-Work-40 (1:4)  =  "app "
002960              string   "appalachian "  WS-Work-40 (5:WS-Len - 4)
002970                       delimited by size
002980                       into  WS-Stripped-40
002990              move     WS-Stripped-40  to  WS-Work-40
003000              perform  y000-find-length.
003010*
003020     if       WS-Len > 3 and
003030              WS-Work-40 (WS-Len - 2:3)  =  " st"
003040              string   WS-Work-40 (1:WS-Len - 3)  " state"
003050                       delimited by size
003060                       into  WS-Stripped-40
003070              move     WS-Stripped-40  to  WS-Work-40.
003080*
003090     perform  c000-fold-and-search.
003100 e000-exit.
003110     exit.
003120*
003130* Binary search of the parallel lower-cased table, same position
003140* as the mixed-case table gives the output value.
003150 z000-search-lower.
003160     set      WS-Lower-Idx  to  1.
003170     search   all  WS-Lower-Entry
003180              at end
003190                   move  "N"  to  WS-Found-Sw
003200              when  WS-Lower-Name (WS-Lower-Idx)  =  WS-Compare-20
003210                   set   SC-Team-Idx  to  WS-Lower-Idx
003220                   move  SC-Team-Name (SC-Team-Idx)
003230                         to  SC-Output-Name
003240                   move  "Y"  to  SC-Found-Flag
003250                   move  "Y"  to  WS-Found-Sw.
003260 z000-exit.
003270     exit.
003280*
003290* One-time build of the lower-cased parallel table, walked off
003300* the mixed-case SCTEAMS copybook in the same row order.
003310 a010-build-lower-table.
003320     set      SC-Team-Idx  to  1.
003330 a010-loop.
003340     if       SC-Team-Idx > 134
003350              go to  a010-loop-exit.
003360     set      WS-Lower-Idx  to  SC-Team-Idx.
003370     move     SC-Team-Name (SC-Team-Idx)  to
003380              WS-Lower-Name (WS-Lower-Idx).
003390     inspect  WS-Lower-Name (WS-Lower-Idx)  converting
003400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"  to
003410              "abcdefghijklmnopqrstuvwxyz".
003420     set      SC-Team-Idx  up  by  1.
003430     go to    a010-loop.
003440 a010-loop-exit.
003450     move     "Y"  to  WS-Table-Built.
003460 a010-exit.
003470     exit.
003480*
003490* Trim trailing spaces off WS-Work-40, left-justified result in
003500* WS-Build-40 - a plain scan from the right, no FUNCTION TRIM.
003510 y000-trim-field.
003520     perform  y000-find-length.
003530     move     spaces  to  WS-Build-40.
003540     if       WS-Len > 0
003550              move  WS-Work-40 (1:WS-Len)  to
003560                    WS-Build-40 (1:WS-Len).
003570 y000-trim-exit.
003580     exit.
003590*
003600* Length of WS-Work-40 up to the last non-space character.
003610 y000-find-length.
003620     move     40  to  WS-Len.
003630 y000-find-length-loop.
003640     if       WS-Len = 0
003650              go to  y000-find-length-exit.
003660     if       WS-Work-Char (WS-Len)  not =  space
003670              go to  y000-find-length-exit.
003680     subtract 1  from  WS-Len.
003690     go to    y000-find-length-loop.
003700 y000-find-length-exit.
003710     exit.
003720*
003730* main-exit.   exit program.
