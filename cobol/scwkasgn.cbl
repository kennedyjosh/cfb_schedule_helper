001000*****************************************************************
001010*                                                                *
001020*      W E E K   A S S I G N M E N T                            *
001030*                                                                *
001040*****************************************************************
001050 identification          division.
001060*===============================
001070 program-id.              scwkasgn.
001080*
001090 author.                  R D Madison.
001100 installation.            Bradshaw Data Services.
001110 date-written.            17 apr 1987.
001120 date-compiled.
001130 security.                Unclassified - league office use only.
001140*
001150* remarks.   Builds the matchup worklist - one entry per pair of
001160*            teams that both submitted a schedule and both want to
001170*            play each other - and works it off busiest-team-
001180*            first, parceling out weeks from the common free set
001190*            so as to interfere least with everybody else still
001200*            waiting.  No venue is decided here - that is
001210*            SCLOCASN's job.  Called by SC000 once per trial
001220*            seed; SC000 keeps whichever seed comes back
001230*            cleanest.
001240* called modules.         None.
001250*
001260* changes:
001270* 17/04/87 rdm -     Written - the 'busiest team, fewest options'
001280*                    worklist ordering was the league office's own
001290*                    suggestion, carried over from the old manual
001300*                    scheduling committee's rule of thumb.
001310* 02/11/87 rdm - .02 Interference count added - a plain
001320*                    nearest-week pick left some teams boxed
001330*                    in with no common week left by their turn.
001340* 23/06/90 whc -     Re-priority after each assignment now uses
001350*                    the teams' REMAINING game count, not the
001360*                    original - matches the committee's intent.
001370* 14/03/94 rdm - .03 Tiebreak seed wired through from SC000 so a
001380*                    second pass with a different seed gives a
001390*                    genuinely different worklist order.
001400* 30/08/95 rdm -     Commentary pass, no logic change.
001410* 14/12/98 rdm - .04 Y2K review: program holds no date fields, no
001420*                    change required.
001430* 19/01/99 rdm -     Confirmed above after full regression run.
001440* 11/06/04 whc -     Matchup worklist bumped to 900 rows for the
001450*                    larger conference.
001460* 29/01/2014 rdm -    Migration to Open Cobol/GnuCobol, no logic
001470*                    change.
001480* 11/02/2026 rdm - 1.0 Carved out of the old PY000 scheduling slot
001490*                    for the scheduling-assistant batch.
001500*
001510 environment              division.
001520*===============================
001530 configuration            section.
001540 source-computer.         gnu-linux.
001550 object-computer.         gnu-linux.
001560 special-names.           c01 is top-of-form.
001570 data                     division.
001580*===============================
001590 working-storage section.
001600*----------------------
001610 copy "scparam.cob".
001620*
001630* The matchup worklist.  One row per pair of teams that both sent
001640* in a schedule and asked to play each other - 134 teams times 12
001650* games, halved, with room to spare.
001660 01  WS-Matchup-Table.
001670     03  WS-Matchup-Count   pic 9(04) comp.
001680     03  WS-Matchup-Entry   occurs 0 to 900 times
001690                            depending on WS-Matchup-Count
001700                            indexed by WS-Mu-Idx WS-Mu-Idx2.
001710         05  WM-Team-A       pic x(20).
001720         05  WM-Team-B       pic x(20).
001730         05  WM-Idx-A        pic 9(03) comp.
001740         05  WM-Idx-B        pic 9(03) comp.
001750         05  WM-Free-Count   pic 9(02) comp.
001760         05  WM-Free-Week    pic 9(02)  occurs 15.
001770         05  WM-Priority     pic s9(04) comp.
001780         05  WM-Tiebreak     pic 9(05)  comp.
001790         05  WM-Active-Sw    pic x(01).
001800             88  WM-Is-Active    value "Y".
001810*
001820* One row per TEAM-SCHED-RECORD, parallel to SC-Team-Sched-Table -
001830* holds how many games the team asked for and how many of those
001840* are spoken for so far, so priority can track remaining demand.
001850 01  WS-Team-Counters.
001860     03  WS-Team-Ctr-Entry  occurs 140 times
001870                            indexed by WS-Ctr-Idx.
001880         05  WS-Req-Total    pic 9(02) comp.
001890         05  WS-Req-Done     pic 9(02) comp.
001900*
001910* Scratch common-free-week buffer, built fresh for each candidate
001920* pair before the matchup entry is added.
001930 01  WS-Work-Free.
001940     03  WS-Work-Free-Count pic 9(02) comp.
001950     03  WS-Work-Free-Week  pic 9(02)  occurs 15.
001960 01  WS-Work-Free-Redef  redefines  WS-Work-Free.
001970     03  WS-Work-Free-Flat  pic x(31).
001980*
001990* Interference counts, lined up one-for-one with the picked
002000* matchup's own free-week list, and the candidate weeks with the
002010* lowest interference once that list has been scanned.
002020 01  WS-Interfere-Table.
002030     03  WS-Interfere        pic 9(03) comp  occurs 15.
002040 01  WS-Candidate-Table.
002050     03  WS-Candidate-Count  pic 9(02) comp.
002060     03  WS-Candidate-Week   pic 9(02)  occurs 15.
002070 01  WS-Candidate-Redef  redefines  WS-Candidate-Table.
002080     03  WS-Candidate-Flat   pic x(31).
002090*
002100* One staged GAME-RECORD, built and moved whole into the table -
002110* byte-for-byte the same shape as SC-Game-Entry, so one MOVE files
002120* either side of a matchup once the week has been chosen.
002130 01  WS-Game-Stage.
002140     03  WS-Game-Stage-Team      pic x(20).
002150     03  WS-Game-Stage-Opponent  pic x(20).
002160     03  WS-Game-Stage-Week      pic 9(02).
002170     03  WS-Game-Stage-Home      pic x(01).
002180 01  WS-Game-Stage-Redef  redefines  WS-Game-Stage.
002190     03  WS-Game-Stage-Flat      pic x(43).
002200*
002210 01  WS-Switches.
002220     03  WS-Involves-Sw      pic x(01).
002230         88  WS-Involves-Team    value "Y".
002240     03  WS-Week-Found-Sw    pic x(01).
002250         88  WS-Week-Was-Found   value "Y".
002260*
002270 01  WS-Work-Fields             comp.
002280     03  WS-Req-Idx           pic 9(04).
002290     03  WS-Lookup-Idx        pic 9(03).
002300     03  WS-Pick-Idx          pic 9(04).
002310     03  WS-Best-Priority     pic s9(04).
002320     03  WS-Best-Tiebreak     pic 9(05).
002330     03  WS-Req-Count-Work    pic 9(02).
002340     03  WS-Remain-A          pic 9(02).
002350     03  WS-Remain-B          pic 9(02).
002360     03  WS-Remain-Bigger     pic 9(02).
002370     03  WS-I                 pic 9(02).
002380     03  WS-J                 pic 9(02).
002390     03  WS-K                 pic 9(02).
002400     03  WS-Wk-Pos            pic 9(02).
002410     03  WS-Check-Week        pic 9(02).
002420     03  WS-Min-Interfere     pic 9(03).
002430     03  WS-Med-Idx           pic 9(02).
002440     03  WS-Offset-Raw        pic 9(02).
002450     03  WS-Offset            pic s9(02).
002460     03  WS-Chosen-Idx        pic 9(02).
002470     03  WS-Chosen-Week       pic 9(02).
002480     03  WS-Team-A-Idx     pic 9(03).
002490     03  WS-Team-B-Idx     pic 9(03).
002500     03  WS-Fresh-Tiebreak    pic 9(05).
002510*
002520 01  WS-Lookup-Team             pic x(20).
002530*
002540 linkage                  section.
002550*--------------------------------
002560 copy "sccall.cob" replacing
002561         ==SC-Calling-Data== by ==LK-Calling-Data==,
002562         ==SC-Called==       by ==LK-Called==,
002563         ==SC-Caller==       by ==LK-Caller==,
002564         ==SC-Return-Code==  by ==LK-Return-Code==,
002565         ==SC-Return-Ok==    by ==LK-Return-Ok==,
002566         ==SC-Return-Errors== by ==LK-Return-Errors==.
002580 copy "sctbreq.cob".
002590 copy "sctbsch.cob".
002600 copy "sctbgam.cob".
002610 copy "sctberr.cob".
002620 01  LK-Wkasgn-Control.
002630     03  LK-Seed              pic 9(05).
002640     03  LK-Had-Errors        pic x(01).
002650         88  Had-Wkasgn-Errors   value "Y".
002660 procedure division using lk-calling-data, sc-request-table,
002670                          sc-team-sched-table, sc-game-table,
002680                          sc-error-table, lk-wkasgn-control.
002690*=======================================
002700* Phase A - build the worklist; Phase B - work it off lowest-
002710* priority matchup first until none are left unsatisfied.
002720 da010-build-matchup-list.
002730     move     "SCWKASGN"  to  LK-Called.
002740     move     "N"  to  LK-Had-Errors.
002750     move     0  to  WS-Matchup-Count.
002760     move     0  to  SC-Game-Count.
002770*
002780     perform  da011-count-team-requests.
002790     perform  da012-scan-requests-for-matchups.
002800     perform  da016-set-initial-priorities.
002810 da010-phaseb-loop.
002820     perform  db020-next-matchup.
002830     if       WS-Pick-Idx  not =  0
002840              go to  da010-phaseb-loop.
002850*
002860     if       SC-Error-Count > 0
002870              move  "Y"  to  LK-Had-Errors.
002880 da010-exit.
002890     exit.
002900*
002910* One counter row per team sched entry - total games asked for,
002920* none spoken for yet.
002930 da011-count-team-requests.
002940     set      WS-Ctr-Idx  to  1.
002950 da011-loop.
002960     if       WS-Ctr-Idx > SC-Sched-Count
002970              go to  da011-exit.
002980     move     0  to  WS-Req-Count-Work.
002990     move     1  to  WS-Req-Idx.
003000 da011-scan.
003010     if       WS-Req-Idx > SC-Request-Count
003020              go to  da011-scan-exit.
003030     if       Req-Team (WS-Req-Idx)  =  TS-Team (WS-Ctr-Idx)
003040              add  1  to  WS-Req-Count-Work.
003050     add      1  to  WS-Req-Idx.
003060     go to    da011-scan.
003070 da011-scan-exit.
003080     move     WS-Req-Count-Work  to  WS-Req-Total (WS-Ctr-Idx).
003090     move     0  to  WS-Req-Done (WS-Ctr-Idx).
003100     set      WS-Ctr-Idx  up  by  1.
003110     go to    da011-loop.
003120 da011-exit.
003130     exit.
003140*
003150* One side of each unordered pair is enough - only look at rows
003160* where the team name sorts ahead of the opponent's.
003170 da012-scan-requests-for-matchups.
003180     move     1  to  WS-Req-Idx.
003190 da012-loop.
003200     if       WS-Req-Idx > SC-Request-Count
003210              go to  da012-exit.
003220     if       Req-Team (WS-Req-Idx)  <  Req-Opponent (WS-Req-Idx)
003230              perform  da013-try-add-matchup.
003240     add      1  to  WS-Req-Idx.
003250     go to    da012-loop.
003260 da012-exit.
003270     exit.
003280*
003290* An opponent with no TEAM-SCHED-RECORD is a CPU opponent - no
003300* matchup to build, skip it entirely.
003310 da013-try-add-matchup.
003320     move     Req-Team (WS-Req-Idx)  to  WS-Lookup-Team.
003330     perform  da014-find-team-sched.
003340     move     WS-Lookup-Idx  to  WS-Team-A-Idx.
003350     if       WS-Lookup-Idx  =  0
003360              go to  da013-exit.
003370*
003380     move     Req-Opponent (WS-Req-Idx)  to  WS-Lookup-Team.
003390     perform  da014-find-team-sched.
003400     move     WS-Lookup-Idx  to  WS-Team-B-Idx.
003410     if       WS-Lookup-Idx  =  0
003420              go to  da013-exit.
003430*
003440     perform  da015-common-free-weeks.
003450     add      1  to  WS-Matchup-Count.
003460     set      WS-Mu-Idx  to  WS-Matchup-Count.
003470     move     Req-Team (WS-Req-Idx)  to  WM-Team-A (WS-Mu-Idx).
003480     move     Req-Opponent (WS-Req-Idx)
003490              to  WM-Team-B (WS-Mu-Idx).
003500     move     WS-Team-A-Idx  to  WM-Idx-A (WS-Mu-Idx).
003510     move     WS-Team-B-Idx  to  WM-Idx-B (WS-Mu-Idx).
003520     move     WS-Work-Free-Count  to  WM-Free-Count (WS-Mu-Idx).
003530     move     1  to  WS-K.
003540 da013-copy-loop.
003550     if       WS-K > WS-Work-Free-Count
003560              go to  da013-copy-exit.
003570     move     WS-Work-Free-Week (WS-K)
003580              to  WM-Free-Week (WS-Mu-Idx, WS-K).
003590     add      1  to  WS-K.
003600     go to    da013-copy-loop.
003610 da013-copy-exit.
003620     divide   LK-Seed  +  (WS-Matchup-Count * 7919)  by  9973
003630              giving    WS-J
003640              remainder WS-Fresh-Tiebreak.
003650     move     WS-Fresh-Tiebreak  to  WM-Tiebreak (WS-Mu-Idx).
003660     move     "Y"  to  WM-Active-Sw (WS-Mu-Idx).
003670 da013-exit.
003680     exit.
003690*
003700* Straight name lookup against the team-sched table - WS-Lookup-
003710* Idx comes back 0 when the name is not there (a CPU opponent).
003720 da014-find-team-sched.
003730     move     0  to  WS-Lookup-Idx.
003740     set      SC-Sch-Idx  to  1.
003750 da014-loop.
003760     if       SC-Sch-Idx > SC-Sched-Count
003770              go to  da014-exit.
003780     if       TS-Team (SC-Sch-Idx)  =  WS-Lookup-Team
003790              set  WS-Lookup-Idx  to  SC-Sch-Idx
003800              go to  da014-exit.
003810     set      SC-Sch-Idx  up  by  1.
003820     go to    da014-loop.
003830 da014-exit.
003840     exit.
003850*
003860* Intersect the two teams' free-week lists into WS-Work-Free,
003870* ascending (both source lists are already ascending).
003880 da015-common-free-weeks.
003890     move     0  to  WS-Work-Free-Flat.
003900     move     0  to  WS-Work-Free-Count.
003910     set      SC-Sch-Idx  to  WS-Team-A-Idx.
003920     move     1  to  WS-I.
003930 da015-loop.
003940     if       WS-I > TS-Free-Count (SC-Sch-Idx)
003950              go to  da015-exit.
003960     move     TS-Free-Week (SC-Sch-Idx, WS-I)  to  WS-Check-Week.
003970     set      SC-Sch-Idx2  to  WS-Team-B-Idx.
003980     perform  da017-week-in-sched-b.
003990     if       WS-Week-Was-Found
004000              add  1  to  WS-Work-Free-Count
004010              move  WS-Check-Week  to
004020                    WS-Work-Free-Week (WS-Work-Free-Count).
004030     set      SC-Sch-Idx  to  WS-Team-A-Idx.
004040     add      1  to  WS-I.
004050     go to    da015-loop.
004060 da015-exit.
004070     exit.
004080*
004090* Is WS-Check-Week free for team B (SC-Sch-Idx2)?
004100 da017-week-in-sched-b.
004110     move     "N"  to  WS-Week-Found-Sw.
004120     move     1  to  WS-J.
004130 da017-loop.
004140     if       WS-J > TS-Free-Count (SC-Sch-Idx2)
004150              go to  da017-exit.
004160     if       TS-Free-Week (SC-Sch-Idx2, WS-J)  =  WS-Check-Week
004170              move  "Y"  to  WS-Week-Found-Sw
004180              go to  da017-exit.
004190     add      1  to  WS-J.
004200     go to    da017-loop.
004210 da017-exit.
004220     exit.
004230*
004240* Priority = common-free size minus the busier of the two teams'
004250* remaining game counts - lower value goes first.
004260 da016-set-initial-priorities.
004270     set      WS-Mu-Idx  to  1.
004280 da016-loop.
004290     if       WS-Mu-Idx > WS-Matchup-Count
004300              go to  da016-exit.
004310     perform  da018-compute-priority.
004320     set      WS-Mu-Idx  up  by  1.
004330     go to    da016-loop.
004340 da016-exit.
004350     exit.
004360*
004370 da018-compute-priority.
004380     set      WS-Ctr-Idx  to  WM-Idx-A (WS-Mu-Idx).
004390     compute  WS-Remain-A  =  WS-Req-Total (WS-Ctr-Idx)
004400              -  WS-Req-Done (WS-Ctr-Idx).
004410     set      WS-Ctr-Idx  to  WM-Idx-B (WS-Mu-Idx).
004420     compute  WS-Remain-B  =  WS-Req-Total (WS-Ctr-Idx)
004430              -  WS-Req-Done (WS-Ctr-Idx).
004440     move     WS-Remain-A  to  WS-Remain-Bigger.
004450     if       WS-Remain-B > WS-Remain-A
004460              move  WS-Remain-B  to  WS-Remain-Bigger.
004470     compute  WM-Priority (WS-Mu-Idx)  =
004480              WM-Free-Count (WS-Mu-Idx) - WS-Remain-Bigger.
004490 da018-exit.
004500     exit.
004510*
004520* Pop the lowest-priority active matchup and dispatch it.  Leaves
004530* WS-Pick-Idx at 0 when the worklist is empty.
004540 db020-next-matchup.
004550     move     0  to  WS-Pick-Idx.
004560     move     9999  to  WS-Best-Priority.
004570     move     99999  to  WS-Best-Tiebreak.
004580     set      WS-Mu-Idx  to  1.
004590 db020-scan.
004600     if       WS-Mu-Idx > WS-Matchup-Count
004610              go to  db020-scan-exit.
004620     if       not WM-Is-Active (WS-Mu-Idx)
004630              go to  db020-scan-next.
004640     if       WM-Priority (WS-Mu-Idx) > WS-Best-Priority
004650              go to  db020-scan-next.
004660     if       WM-Priority (WS-Mu-Idx) = WS-Best-Priority
004670              and WM-Tiebreak (WS-Mu-Idx) not < WS-Best-Tiebreak
004680              go to  db020-scan-next.
004690     move     WM-Priority (WS-Mu-Idx)  to  WS-Best-Priority.
004700     move     WM-Tiebreak (WS-Mu-Idx)  to  WS-Best-Tiebreak.
004710     set      WS-Pick-Idx  to  WS-Mu-Idx.
004720 db020-scan-next.
004730     set      WS-Mu-Idx  up  by  1.
004740     go to    db020-scan.
004750 db020-scan-exit.
004760     if       WS-Pick-Idx  =  0
004770              go to  db020-exit.
004780*
004790     set      WS-Mu-Idx  to  WS-Pick-Idx.
004800     if       WM-Free-Count (WS-Mu-Idx)  =  0
004810              perform  db025-no-free-week-error
004820              move  "N"  to  WM-Active-Sw (WS-Mu-Idx)
004830              go to  db020-exit.
004840*
004850     perform  dc030-interference-count.
004860     perform  dd040-choose-week.
004870     perform  de050-record-game.
004880     perform  df060-reprioritize.
004890 db020-exit.
004900     exit.
004910*
004920* No common free week ever existed for this pair - rule 3 error.
004930 db025-no-free-week-error.
004940     add      1  to  SC-Error-Count.
004950     set      SC-Err-Idx  to  SC-Error-Count.
004960     move     "M"  to  Er-Type (SC-Err-Idx).
004970     move     WM-Team-A (WS-Mu-Idx)  to  Er-Team-1 (SC-Err-Idx).
004980     move     WM-Team-B (WS-Mu-Idx)  to  Er-Team-2 (SC-Err-Idx).
004990     move     0  to  Er-Balance (SC-Err-Idx).
005000 db025-exit.
005010     exit.
005020*
005030* For each week still common to this pair, count how many OTHER
005040* pending matchups touching either team also keep that week free.
005050 dc030-interference-count.
005060     move     1  to  WS-Wk-Pos.
005070 dc030-week-loop.
005080     if       WS-Wk-Pos > WM-Free-Count (WS-Mu-Idx)
005090              go to  dc030-exit.
005100     move     WM-Free-Week (WS-Mu-Idx, WS-Wk-Pos)
005110              to  WS-Check-Week.
005120     move     0  to  WS-Interfere (WS-Wk-Pos).
005130     set      WS-Mu-Idx2  to  1.
005140 dc030-other-loop.
005150     if       WS-Mu-Idx2 > WS-Matchup-Count
005160              go to  dc030-other-exit.
005170     if       WS-Mu-Idx2 = WS-Mu-Idx
005180              go to  dc030-other-next.
005190     if       not WM-Is-Active (WS-Mu-Idx2)
005200              go to  dc030-other-next.
005210     perform  dc031-involves-picked-team.
005220     if       not WS-Involves-Team
005230              go to  dc030-other-next.
005240     perform  dc032-week-in-entry.
005250     if       WS-Week-Was-Found
005260              add  1  to  WS-Interfere (WS-Wk-Pos).
005270 dc030-other-next.
005280     set      WS-Mu-Idx2  up  by  1.
005290     go to    dc030-other-loop.
005300 dc030-other-exit.
005310     add      1  to  WS-Wk-Pos.
005320     go to    dc030-week-loop.
005330 dc030-exit.
005340     exit.
005350*
005360* Does the other matchup (WS-Mu-Idx2) share a team with the one
005370* just picked (WS-Mu-Idx)?
005380 dc031-involves-picked-team.
005390     move     "N"  to  WS-Involves-Sw.
005400     if       WM-Team-A (WS-Mu-Idx2) = WM-Team-A (WS-Mu-Idx)
005410              or WM-Team-A (WS-Mu-Idx2) = WM-Team-B (WS-Mu-Idx)
005420              or WM-Team-B (WS-Mu-Idx2) = WM-Team-A (WS-Mu-Idx)
005430              or WM-Team-B (WS-Mu-Idx2) = WM-Team-B (WS-Mu-Idx)
005440              move  "Y"  to  WS-Involves-Sw.
005450 dc031-exit.
005460     exit.
005470*
005480* Is WS-Check-Week on the other matchup's (WS-Mu-Idx2) free list?
005490 dc032-week-in-entry.
005500     move     "N"  to  WS-Week-Found-Sw.
005510     move     1  to  WS-K.
005520 dc032-loop.
005530     if       WS-K > WM-Free-Count (WS-Mu-Idx2)
005540              go to  dc032-exit.
005550     if       WM-Free-Week (WS-Mu-Idx2, WS-K)  =  WS-Check-Week
005560              move  "Y"  to  WS-Week-Found-Sw
005570              go to  dc032-exit.
005580     add      1  to  WS-K.
005590     go to    dc032-loop.
005600 dc032-exit.
005610     exit.
005620*
005630* Candidates = weeks with the lowest interference; chosen week is
005640* weighted toward the middle of that candidate list, nudged by the
005650* tiebreak seed - picking the median outright is the no-seed case.
005660 dd040-choose-week.
005670     move     0  to  WS-Candidate-Flat.
005680     move     0  to  WS-Candidate-Count.
005690     move     999  to  WS-Min-Interfere.
005700     move     1  to  WS-Wk-Pos.
005710 dd040-min-loop.
005720     if       WS-Wk-Pos > WM-Free-Count (WS-Mu-Idx)
005730              go to  dd040-min-exit.
005740     if       WS-Interfere (WS-Wk-Pos) < WS-Min-Interfere
005750              move  WS-Interfere (WS-Wk-Pos)  to
005760                    WS-Min-Interfere.
005770     add      1  to  WS-Wk-Pos.
005780     go to    dd040-min-loop.
005790 dd040-min-exit.
005800     move     1  to  WS-Wk-Pos.
005810 dd040-cand-loop.
005820     if       WS-Wk-Pos > WM-Free-Count (WS-Mu-Idx)
005830              go to  dd040-cand-exit.
005840     if       WS-Interfere (WS-Wk-Pos)  =  WS-Min-Interfere
005850              add  1  to  WS-Candidate-Count
005860              move  WM-Free-Week (WS-Mu-Idx, WS-Wk-Pos)  to
005870                    WS-Candidate-Week (WS-Candidate-Count).
005880     add      1  to  WS-Wk-Pos.
005890     go to    dd040-cand-loop.
005900 dd040-cand-exit.
005910     compute  WS-Med-Idx  =  (WS-Candidate-Count + 1) / 2.
005920     divide   WM-Tiebreak (WS-Mu-Idx)  by  3
005930              giving    WS-J
005940              remainder WS-Offset-Raw.
005950     compute  WS-Offset  =  WS-Offset-Raw - 1.
005960     compute  WS-Chosen-Idx  =  WS-Med-Idx + WS-Offset.
005970     if       WS-Chosen-Idx < 1
005980              move  1  to  WS-Chosen-Idx.
005990     if       WS-Chosen-Idx > WS-Candidate-Count
006000              move  WS-Candidate-Count  to  WS-Chosen-Idx.
006010     move     WS-Candidate-Week (WS-Chosen-Idx)  to
006020              WS-Chosen-Week.
006030 dd040-exit.
006040     exit.
006050*
006060* File both sides of the game, one staged record at a time, and
006070* credit each team's done-count; the matchup is now satisfied.
006080 de050-record-game.
006090     move     WM-Team-A (WS-Mu-Idx)      to  WS-Game-Stage-Team.
006100     move     WM-Team-B (WS-Mu-Idx)  to  WS-Game-Stage-Opponent.
006110     move     WS-Chosen-Week         to  WS-Game-Stage-Week.
006120     move     space                      to  WS-Game-Stage-Home.
006130     add      1  to  SC-Game-Count.
006140     set      SC-Gam-Idx  to  SC-Game-Count.
006150     move     WS-Game-Stage-Flat  to  SC-Game-Entry (SC-Gam-Idx).
006160*
006170     move     WM-Team-B (WS-Mu-Idx)      to  WS-Game-Stage-Team.
006180     move     WM-Team-A (WS-Mu-Idx)  to  WS-Game-Stage-Opponent.
006190     add      1  to  SC-Game-Count.
006200     set      SC-Gam-Idx  to  SC-Game-Count.
006210     move     WS-Game-Stage-Flat  to  SC-Game-Entry (SC-Gam-Idx).
006220*
006230     set      WS-Ctr-Idx  to  WM-Idx-A (WS-Mu-Idx).
006240     add      1  to  WS-Req-Done (WS-Ctr-Idx).
006250     set      WS-Ctr-Idx  to  WM-Idx-B (WS-Mu-Idx).
006260     add      1  to  WS-Req-Done (WS-Ctr-Idx).
006270     move     "N"  to  WM-Active-Sw (WS-Mu-Idx).
006280 de050-exit.
006290     exit.
006300*
006310* Every other pending matchup sharing a team with the one just
006320* played loses the chosen week from its own free set and gets a
006330* fresh priority and tiebreak for its new place in the worklist.
006340 df060-reprioritize.
006350     set      WS-Mu-Idx2  to  1.
006360 df060-loop.
006370     if       WS-Mu-Idx2 > WS-Matchup-Count
006380              go to  df060-exit.
006390     if       WS-Mu-Idx2 = WS-Mu-Idx
006400              go to  df060-next.
006410     if       not WM-Is-Active (WS-Mu-Idx2)
006420              go to  df060-next.
006430     perform  dc031-involves-picked-team.
006440     if       not WS-Involves-Team
006450              go to  df060-next.
006460*
006470     move     WS-Chosen-Week  to  WS-Check-Week.
006480     perform  dc032-week-in-entry.
006490     if       not WS-Week-Was-Found
006500              go to  df060-next.
006510*
006520     perform  df061-remove-week-from-entry.
006530     move     WS-Mu-Idx2  to  WS-Mu-Idx.
006540     perform  da018-compute-priority.
006550     move     WS-Pick-Idx  to  WS-Mu-Idx.
006560     divide   LK-Seed  +  (SC-Game-Count * 131)
006570              +  (WS-Mu-Idx2 * 17)  by  9973
006580              giving    WS-J
006590              remainder WS-Fresh-Tiebreak.
006600     move     WS-Fresh-Tiebreak  to  WM-Tiebreak (WS-Mu-Idx2).
006610 df060-next.
006620     set      WS-Mu-Idx2  up  by  1.
006630     go to    df060-loop.
006640 df060-exit.
006650     exit.
006660*
006670* Shift the remaining weeks down over the one just taken.
006680 df061-remove-week-from-entry.
006690     move     1  to  WS-K.
006700 df061-find.
006710     if       WM-Free-Week (WS-Mu-Idx2, WS-K)  =  WS-Check-Week
006720              go to  df061-shift.
006730     add      1  to  WS-K.
006740     go to    df061-find.
006750 df061-shift.
006760     if       WS-K >= WM-Free-Count (WS-Mu-Idx2)
006770              go to  df061-shift-exit.
006780     move     WM-Free-Week (WS-Mu-Idx2, WS-K + 1)  to
006790              WM-Free-Week (WS-Mu-Idx2, WS-K).
006800     add      1  to  WS-K.
006810     go to    df061-shift.
006820 df061-shift-exit.
006830     subtract 1  from  WM-Free-Count (WS-Mu-Idx2).
006840 df061-exit.
006850     exit.
006860*
006870* main-exit.   exit program.
