001000*---------------------------------------------------------------
001010* SCRECCPU  -  CPU Filler-Game Record (CPU-RECORD)
001020*---------------------------------------------------------------
001030* Per-team count of computer-opponent games still needed to
001040* fill out a 12-game, 2-bye schedule.  One decimal place carries
001050* the half-game case (n.5 = one game that may be either venue).
001060* Built by SCLOCASN Phase B, reported by SCRPTOUT.
001070*
001080* 11/02/26 rdm - Created, layout per the league office's
001090*                home/away-balancing spec.
001100*
001110 01  SC-Cpu-Record.
001120     03  Cpu-Team            pic x(20).
001130     03  Cpu-Home            pic 9(02)v9(01).
001140     03  Cpu-Away            pic 9(02)v9(01).
001150     03  filler              pic x(15).
