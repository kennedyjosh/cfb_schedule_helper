001000*---------------------------------------------------------------
001010* SCRECERR  -  Scheduling/Balance Error Record (ERROR-RECORD)
001020*---------------------------------------------------------------
001030* One error: a matchup that could not be scheduled ("M") or a
001040* team left with a residual home/away imbalance ("B").  Built
001050* by SCWKASGN and SCLOCASN, unioned by SC000, printed by
001060* SCRPTOUT.  FILLER-padded the way WSFINAL pads its record.
001070*
001080* 11/02/26 rdm - Created, layout per the league office's
001090*                error-reporting spec.
001100*
001110 01  SC-Error-Record.
001120     03  Er-Type             pic x(01).
001130         88  Er-Type-Matchup     value "M".
001140         88  Er-Type-Balance     value "B".
001150     03  Er-Team-1           pic x(20).
001160     03  Er-Team-2           pic x(20).
001170     03  Er-Balance          pic s9(03).
001180     03  filler              pic x(10).
