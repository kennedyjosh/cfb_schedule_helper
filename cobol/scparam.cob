001000*---------------------------------------------------------------
001010* SCPARAM  -  Run-Control Parameters
001020*---------------------------------------------------------------
001030* The handful of constants the batch runs on - season length,
001040* the schedule size/bye rule, and the best-of iteration counts
001050* SCHEDRV drives SCWKASGN and SCLOCASN with.  Kept as its own
001060* small copybook the way WSPYPARAM1 keeps payroll's constants,
001070* just much shorter.
001080*
001090* 11/02/26 rdm - Created.
001100*
001110 01  SC-Run-Param.
001120     03  SC-Season-First-Week   pic 9(02) value 0.
001130     03  SC-Season-Last-Week    pic 9(02) value 14.
001140     03  SC-Season-Weeks        pic 9(02) value 15.
001150     03  SC-Games-Per-Team      pic 9(02) value 12.
001160     03  SC-Byes-Per-Team       pic 9(02) value 2.
001170     03  SC-Max-Iterations      binary-long value 100000.
001180     03  filler                 pic x(08).
