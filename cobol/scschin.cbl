001000*****************************************************************
001010*                                                                *
001020*      F I X E D   S C H E D U L E   E N T R Y                  *
001030*                                                                *
001040*****************************************************************
001050 identification          division.
001060*===============================
001070 program-id.              scschin.
001080*
001090 author.                  R D Madison.
001100 installation.            Bradshaw Data Services.
001110 date-written.            04 apr 1987.
001120 date-compiled.
001130 security.                Unclassified - league office use only.
001140*
001150* remarks.   Reads SCHEDULES-IN - one record per team, the
001160*            team name, a semicolon, then the weeks already
001170*            spoken for by the conference, then a home-game count
001180*            - and turns each record into a TEAM-SCHED-RECORD: the
001190*            weeks still free for SCWKASGN to use, and the home-
001200*            minus-away balance already locked in.  Called once by
001210*            SC000, ahead of SCWKASGN.
001220*
001230* called modules.         SCSTDNAM.
001240*
001250* changes:
001260* 04/04/87 rdm -     Written - semicolon split, week-token editor.
001270* 22/10/87 rdm - .02 Army/Navy week-14 exception added per league
001280*                    office ruling - their rivalry date is fixed
001290*                    outside the normal scheduling pool.
001300* 19/08/90 whc -     Duplicate-week test compared against the
001310*                    wrong team's free-week table on re-entry
001320*                    - fixed by clearing it fresh per record.
001330* 05/03/93 rdm - .03 Non-numeric token now a proper error record
001340*                    instead of an abend - office wanted the whole
001350*                    file to finish, not just stop at the
001360*                    first bad team.
001370* 30/08/95 rdm -     Commentary pass, no logic change.
001380* 14/12/98 rdm - .04 Y2K review: program holds no date fields, no
001390*                    change required.
001400* 19/01/99 rdm -     Confirmed above after full regression run.
001410* 11/06/04 whc -     SCHEDULES-IN line length confirmed at 80 -
001420*                    matches the submission form's own limit.
001430* 29/01/2014 rdm -    Migration to Open Cobol/GnuCobol, no logic
001440*                    change.
001450* 11/02/2026 rdm - 1.0 Carved out of the old PY000 data-entry slot
001460*                    for the scheduling-assistant batch.
001462* 19/05/2026 rdm - 1.1 CC030's Army/Navy test compared against
001464*                    all-upper-case literals but SCSTDNAM hands
001466*                    back mixed case - exception never fired.
001468*                    Literals fixed to match the team file.
001469* 27/05/2026 rdm - 1.2 CA020 never stored the per-token length it
001471*                    built up in WS-Token-Len back into the
001472*                    WS-Token-Size table - table stayed zero all
001473*                    run, so every CA030 reference modification
001474*                    was a zero-length slice.  Now stored before
001475*                    the token loop moves on.
001476*
001480 environment              division.
001490*===============================
001500 configuration            section.
001510 source-computer.         gnu-linux.
001520 object-computer.         gnu-linux.
001530 special-names.           c01 is top-of-form.
001540 input-output             section.
001550 file-control.
001560     select  Schedules-In-File  assign to "SCHEDULES-IN"
001570             organization       line sequential
001580             file status        WS-Si-Status.
001590 data                     division.
001600*===============================
001610 file                     section.
001620 fd  Schedules-In-File.
001630 01  Si-Record               pic x(80).
001640*
001650 working-storage section.
001660*----------------------
001670 copy "scparam.cob".
001680 copy "sctbsch.cob".
001690*
001700 01  WS-Si-Status           pic x(02).
001710     88  Si-Ok                   value "00".
001720     88  Si-Eof                  value "10".
001730*
001740 01  WS-Switches.
001750     03  WS-Eof-Sw           pic x(01) value "N".
001760         88  Si-At-End           value "Y".
001770     03  WS-Std-Found        pic x(01).
001780         88  Std-Was-Found       value "Y".
001790     03  WS-Army-Navy-Sw     pic x(01).
001800         88  Is-Army-Navy        value "Y".
001810*
001820* The raw input line and a char-table view of it, the way the
001830* office has always hunted a delimiter one byte at a time.
001840 01  WS-Line-80              pic x(80).
001850 01  WS-Line-Redef  redefines  WS-Line-80.
001860     03  WS-Line-Char        pic x  occurs 80.
001870*
001880 01  WS-Std-Input            pic x(40).
001890 01  WS-Std-Output           pic x(20).
001900*
001910* The team-name part (before the semicolon) and the week/home
001920* part (after it), each sized to the 80-byte record that holds.
001930 01  WS-Tokens-Part          pic x(80).
001940 01  WS-Tokens-Redef  redefines  WS-Tokens-Part.
001950     03  WS-Tokens-Char      pic x  occurs 80.
001960*
001970* One schedule record, split into up to 16 blank-delimited
001980* 15 possible weeks plus the trailing home-game count.
001990 01  WS-Token-Table.
002000     03  WS-Token-Count      pic 9(02) comp.
002010     03  WS-Token-Entry      occurs 0 to 16 times
002020                             depending on WS-Token-Count
002030                             indexed by WS-Tok-Idx.
002040         05  WS-Token        pic x(04).
002050         05  WS-Token-Size   pic 9(02) comp.
002060*
002070* Free-week tracker for the team on this record - reset at the top
002080* of every record, one flag per week 0 thru 14.
002090 01  WS-Week-Free-Table.
002100     03  WS-Week-Free        pic x(01)  occurs 15.
002110         88  Week-Is-Free         value "Y".
002120 01  WS-Week-Free-Redef  redefines  WS-Week-Free-Table.
002130     03  WS-Week-Free-Flat   pic x(15).
002140*
002150 01  WS-Counters             comp.
002160     03  WS-Line-Len          pic 9(02).
002170     03  WS-Semi-Pos          pic 9(02).
002180     03  WS-Week-Entries      pic 9(02).
002190     03  WS-Home-Count        pic 9(02).
002200     03  WS-Week-Value        pic 9(02).
002210     03  WS-I                 pic 9(02).
002220     03  WS-J                 pic 9(02).
002230     03  WS-Token-Len         pic 9(02).
002240 01  WS-Balance-Work         pic s9(03) comp.
002250*
002260 linkage                  section.
002270*--------------------------------
002280 copy "sccall.cob" replacing
002281         ==SC-Calling-Data== by ==LK-Calling-Data==,
002282         ==SC-Called==       by ==LK-Called==,
002283         ==SC-Caller==       by ==LK-Caller==,
002284         ==SC-Return-Code==  by ==LK-Return-Code==,
002285         ==SC-Return-Ok==    by ==LK-Return-Ok==,
002286         ==SC-Return-Errors== by ==LK-Return-Errors==.
002300 copy "sctbpe.cob".
002310 01  LK-Schedin-Flags.
002320     03  LK-Had-Errors       pic x(01).
002330         88  Had-Schedin-Errors value "Y".
002340 procedure division using lk-calling-data, sc-team-sched-table,
002350                          sc-parse-error-table, lk-schedin-flags.
002360*=======================================
002370 ca010-read-schedules-in.
002380     move     "SCSCHIN"  to  LK-Called.
002390     move     "N"  to  LK-Had-Errors.
002400     move     0  to  SC-Sched-Count.
002410     move     0  to  SC-Pe-Count.
002420     open     input  Schedules-In-File.
002430*
002440 ca010-loop.
002450     read     Schedules-In-File  into  WS-Line-80
002460              at end
002470                   move  "Y"  to  WS-Eof-Sw.
002480     if       Si-At-End
002490              go to  ca010-loop-exit.
002500     if       WS-Line-80  =  spaces
002510              go to  ca010-loop.
002520*
002530     perform  ca015-split-record.
002540     perform  ca020-split-tokens.
002550     perform  ca030-edit-tokens.
002560     perform  ca040-store-record.
002570     go to    ca010-loop.
002580 ca010-loop-exit.
002590     close    Schedules-In-File.
002600     if       SC-Pe-Count > 0
002610              move  "Y"  to  LK-Had-Errors.
002620 ca010-exit.
002630     exit.
002640*
002650* Find the length of the line, the semicolon that splits name from
002660* tokens, standardize the name half, and isolate the tokens half.
002670 ca015-split-record.
002680     move     80  to  WS-Line-Len.
002690 ca015-len-loop.
002700     if       WS-Line-Len = 0
002710              go to  ca015-len-exit.
002720     if       WS-Line-Char (WS-Line-Len)  not =  space
002730              go to  ca015-len-exit.
002740     subtract 1  from  WS-Line-Len.
002750     go to    ca015-len-loop.
002760 ca015-len-exit.
002770     move     0  to  WS-Semi-Pos.
002780     move     1  to  WS-I.
002790 ca015-semi-loop.
002800     if       WS-I > WS-Line-Len
002810              go to  ca015-semi-exit.
002820     if       WS-Line-Char (WS-I)  =  ";"
002830              move  WS-I  to  WS-Semi-Pos
002840              go to  ca015-semi-exit.
002850     add      1  to  WS-I.
002860     go to    ca015-semi-loop.
002870 ca015-semi-exit.
002880     move     spaces  to  WS-Std-Input  WS-Tokens-Part.
002890     if       WS-Semi-Pos = 0
002900              move  WS-Line-80 (1:WS-Line-Len)  to  WS-Std-Input
002910              go to  ca015-exit.
002920*
002930     if       WS-Semi-Pos > 1
002940              move  WS-Line-80 (1:WS-Semi-Pos - 1)  to
002950                    WS-Std-Input.
002960     if       WS-Line-Len > WS-Semi-Pos
002970              move  WS-Line-80 (WS-Semi-Pos + 1:
002980                    WS-Line-Len - WS-Semi-Pos)  to
002990                    WS-Tokens-Part.
003000*
003010     call     "SCSTDNAM"  using  WS-Std-Input, WS-Std-Output,
003020                                 WS-Std-Found.
003030 ca015-exit.
003040     exit.
003050*
003060* Break WS-Tokens-Part into blank-delimited tokens - a plain scan,
003070* runs of spaces treated as one separator.
003080 ca020-split-tokens.
003090     move     0  to  WS-Token-Count.
003100     move     1  to  WS-I.
003110 ca020-loop.
003120     if       WS-I > 80
003130              go to  ca020-exit.
003140     if       WS-Tokens-Char (WS-I)  =  space
003150              add  1  to  WS-I
003160              go to  ca020-loop.
003170*
003180     add      1  to  WS-Token-Count.
003190     set      WS-Tok-Idx  to  WS-Token-Count.
003200     move     spaces  to  WS-Token (WS-Tok-Idx).
003210     move     0  to  WS-Token-Len.
003220 ca020-char-loop.
003230     if       WS-I > 80
003240              go to  ca020-char-loop-exit.
003250     if       WS-Tokens-Char (WS-I)  =  space
003260              go to  ca020-char-loop-exit.
003270     if       WS-Token-Len < 4
003280              add   1  to  WS-Token-Len
003290              move  WS-Tokens-Char (WS-I)  to
003300                    WS-Token (WS-Tok-Idx) (WS-Token-Len:1).
003310     add      1  to  WS-I.
003320     go to    ca020-char-loop.
003330 ca020-char-loop-exit.
003332     move     WS-Token-Len  to  WS-Token-Size (WS-Tok-Idx).
003340     go to    ca020-loop.
003350 ca020-exit.
003360     exit.
003370*
003380* Rules 3/4 - every token must be numeric; the last is the home-
003390* game count, the rest are occupied weeks.  Army/Navy's week 14 is
003400* skipped without comment; anything else wrong is a parse error.
003410 ca030-edit-tokens.
003420     move     "YYYYYYYYYYYYYYY"  to  WS-Week-Free-Flat.
003430     move     0  to  WS-Home-Count  WS-Week-Entries.
003440     if       WS-Token-Count = 0
003450              go to  ca030-exit.
003460*
003470     move     WS-Token-Count  to  WS-Week-Entries.
003480     subtract 1  from  WS-Week-Entries.
003490*
003500     set      WS-Tok-Idx  to  1.
003510 ca030-loop.
003520     if       WS-Tok-Idx > WS-Token-Count
003530              go to  ca030-loop-exit.
003540     if       WS-Token (WS-Tok-Idx)
003550              (1:WS-Token-Size (WS-Tok-Idx))  is not numeric
003560              perform  ca035-numeric-error
003570              go to    ca030-next.
003580*
003590     if       WS-Tok-Idx = WS-Token-Count
003600              move  WS-Token (WS-Tok-Idx)
003610                    (1:WS-Token-Size (WS-Tok-Idx))  to
003620                    WS-Home-Count
003630              go to  ca030-next.
003640*
003650     move     WS-Token (WS-Tok-Idx)
003660              (1:WS-Token-Size (WS-Tok-Idx))  to  WS-Week-Value.
003670     perform  cb020-edit-week-token.
003680 ca030-next.
003690     set      WS-Tok-Idx  up  by  1.
003700     go to    ca030-loop.
003710 ca030-loop-exit.
003720     compute  WS-Balance-Work  =
003730              (2 * WS-Home-Count) - WS-Week-Entries.
003740 ca030-exit.
003750     exit.
003760*
003770* Rule 4 error record - a token that will not edit numeric.
003780 ca035-numeric-error.
003790     add      1  to  SC-Pe-Count.
003800     set      SC-Pe-Idx  to  SC-Pe-Count.
003810     move     WS-Std-Output  to  Pe-Team (SC-Pe-Idx).
003820     move     "N/A"  to  Pe-Opponent (SC-Pe-Idx).
003830     move     "Please be sure to only type numbers"  to
003840              Pe-Reason (SC-Pe-Idx).
003850 ca035-exit.
003860     exit.
003870*
003880* Rule 3 - remove a listed week from the free set, EXCEPT Army and
003890* Navy's fixed week 14, which is silently left alone.
003900 cb020-edit-week-token.
003910     perform  cc030-army-navy-exception.
003920     if       Is-Army-Navy
003930              go to  cb020-exit.
003940*
003950     if       WS-Week-Value > SC-Season-Last-Week
003960              perform  cb025-week-error
003970              go to    cb020-exit.
003980*
003990     compute  WS-J  =  WS-Week-Value + 1.
004000     if       Week-Is-Free (WS-J)
004010              move  "N"  to  WS-Week-Free (WS-J)
004020     else
004030              perform  cb025-week-error.
004040 cb020-exit.
004050     exit.
004060*
004070* Rule 3 error record - out of range or already spoken for.
004080 cb025-week-error.
004090     add      1  to  SC-Pe-Count.
004100     set      SC-Pe-Idx  to  SC-Pe-Count.
004110     move     WS-Std-Output  to  Pe-Team (SC-Pe-Idx).
004120     move     "N/A"  to  Pe-Opponent (SC-Pe-Idx).
004130     string   "Invalid or duplicate week: "  WS-Token (WS-Tok-Idx)
004140              delimited by size
004150              into  Pe-Reason (SC-Pe-Idx).
004160 cb025-exit.
004170     exit.
004180*
004190* Is this team Army or Navy asking for their fixed week-14 date?
004200 cc030-army-navy-exception.
004210     move     "N"  to  WS-Army-Navy-Sw.
004220     if       WS-Std-Output (1:4) = "Army"  or
004230              WS-Std-Output (1:4) = "Navy"
004240              if  WS-Week-Value = 14
004250                  move  "Y"  to  WS-Army-Navy-Sw
004260              end-if.
004270 cc030-exit.
004280     exit.
004290*
004300* Build the free-week list in ascending order and append the row.
004310 ca040-store-record.
004320     add      1  to  SC-Sched-Count.
004330     set      SC-Sch-Idx  to  SC-Sched-Count.
004340     move     WS-Std-Output   to  TS-Team (SC-Sch-Idx).
004350     move     WS-Balance-Work to  TS-Balance (SC-Sch-Idx).
004360     move     0  to  WS-J.
004370     move     1  to  WS-I.
004380 ca040-loop.
004390     if       WS-I > SC-Season-Weeks
004400              go to  ca040-loop-exit.
004410     if       Week-Is-Free (WS-I)
004420              add   1  to  WS-J
004430              compute  TS-Free-Week (SC-Sch-Idx, WS-J) = WS-I - 1.
004440     add      1  to  WS-I.
004450     go to    ca040-loop.
004460 ca040-loop-exit.
004470     move     WS-J  to  TS-Free-Count (SC-Sch-Idx).
004480 ca040-exit.
004490     exit.
004500*
004510* main-exit.   exit program.
