001000*************************************************************
001010*                                                           *
001020*      S C H E D U L E   D R I V E R   /   C O N T R O L    *
001030*                                                           *
001040*************************************************************
001050 identification          division.
001060* ===============================
001070 program-id.              sc000.
001080*
001090 author.                  R D Madison.
001100 installation.            Bradshaw Data Services.
001110 date-written.            05 jun 1987.
001120 date-compiled.
001130 security.                Unclassified - league office use only.
001140*
001150* remarks.   The main line - reads the season's requests and
001160*           fixed schedules, runs SCWKASGN and SCLOCASN through
001170*           as many trial seeds as it takes (or until
001180*           SC-Max-Iterations runs out), keeps the cleanest
001190*           trial of each, and hands the result to SCRPTOUT.
001200*           Nothing here touches a file of its own - every
001210*           file this batch opens belongs to one of the
001220*           called programs.
001230* called modules.         SCREQPRS, SCREQVAL, SCSCHIN,
001240*                        SCWKASGN, SCLOCASN, SCRPTOUT.
001250*
001260* changes:
001270* 05/06/87 rdm -     Written - this slot used to drive the old
001280*                   payroll main menu, ACCEPT/DISPLAY screens
001290*                   and all; the screens are long gone but the
001300*                   idea of one program minding all the others
001310*                   stuck.
001320* 19/11/87 rdm - .02 Trial count raised from 100 to 1000 after
001330*                   the office started fielding the larger
001340*                   conference.
001350* 23/06/90 whc -     Free-week reduction between SCWKASGN and
001360*                   SCLOCASN added - SCLOCASN had been filling
001370*                   weeks SCWKASGN had already spoken for.
001380* 14/03/94 rdm - .03 Seed now passed through to both trial
001390*                   programs so a second pass genuinely
001400*                   reshuffles the work list, not just
001410*                   restarts at the same order.
001420* 30/08/95 rdm -     Commentary pass, no logic change.
001430* 14/12/98 rdm - .04 Y2K review: program holds no date fields,
001440*                   no change required.
001450* 19/01/99 rdm -     Confirmed above after full regression run.
001460* 11/06/04 whc -     Trial count raised again to 100000 - the
001470*                   office wanted fewer unresolved errors left
001480*                   in the Saturday morning report, and CPU
001490*                   time was cheap enough to spend on it.
001500* 29/01/2014 rdm -    Migration to Open Cobol/GnuCobol, no logic
001510*                   change.
001520* 11/02/2026 rdm - 1.0 Carved out of the old PY000 main-line
001530*                   slot for the scheduling-assistant batch -
001540*                   SC000 now ties REQPARSE, REQVALID, SCHEDIN,
001550*                   SCWKASGN, SCLOCASN and RPTOUT together the
001560*                   way PY000 once tied the nightly print run
001570*                   together.
001580* 22/04/2026 rdm - 1.1 REQPRS/REQVAL/SCHEDIN each own the parse-
001590*                   error table for the length of their own
001600*                   call and clear it on entry - SC000 now
001610*                   keeps its own running copy so none of the
001620*                   three sets goes missing before RPTOUT sees
001630*                   it.
001640*
001650 environment              division.
001660* ===============================
001670 configuration            section.
001680 source-computer.         gnu-linux.
001690 object-computer.         gnu-linux.
001700 special-names.           c01 is top-of-form.
001710 data                     division.
001720* ===============================
001730 working-storage section.
001740* ----------------------
001750 copy "scparam.cob".
001760*
001770 copy "sccall.cob".
001780*
001790* The season's six working tables - SC000 keeps the one live
001800* copy of each; every trial program takes it by reference and
001810* either fills it in or works it over in place.
001820 copy "sctbreq.cob".
001830 copy "sctbsch.cob".
001840 copy "sctbgam.cob".
001850 copy "sctbcpu.cob".
001860 copy "sctberr.cob".
001870 copy "sctbpe.cob".
001880*
001890* REQPRS, REQVAL and SCHEDIN all clear SC-Parse-Error-Table on
001900* their own way in and fill it with their own kind of trouble -
001910* this running copy is where SC000 keeps all three sets until
001920* RPTOUT can write them up together.
001930 copy "sctbpe.cob" replacing
001940         ==SC-Parse-Error-Table== by ==WS-All-Pe-Table==,
001950         ==SC-Pe-Count==          by ==WS-All-Pe-Count==,
001960         ==SC-Pe-Entry==          by ==WS-All-Pe-Entry==,
001970         ==SC-Pe-Idx==            by ==WS-All-Pe-Idx==,
001980         ==Pe-Team==              by ==All-Pe-Team==,
001990         ==Pe-Opponent==          by ==All-Pe-Opponent==,
002000         ==Pe-Reason==            by ==All-Pe-Reason==.
002010*
002020* Flags handed back off the three front-end calls - one byte of
002030* yes or no apiece.
002040 01  WS-Call-Flags.
002050     03  WS-Parse-Had-Errors    pic x(01).
002060         88  WS-Parse-Errors-Found  value "Y".
002070     03  WS-Valid-Had-Errors    pic x(01).
002080         88  WS-Valid-Errors-Found  value "Y".
002090     03  WS-Schedin-Had-Errors  pic x(01).
002100         88  WS-Schedin-Errors-Found value "Y".
002110 01  WS-Call-Flags-Redef  redefines  WS-Call-Flags.
002120     03  WS-Call-Flags-Flat      pic x(03).
002130*
002140* Control blocks passed to SCWKASGN and SCLOCASN - seed and flag
002150* for one trial at a time.
002160 01  WS-Wkasgn-Control.
002170     03  WS-Wk-Seed              pic 9(05).
002180     03  WS-Wk-Had-Errors        pic x(01).
002190         88  WS-Wk-Errors-Found      value "Y".
002200 01  WS-Locasgn-Control.
002210     03  WS-Lc-Seed              pic 9(05).
002220     03  WS-Lc-Respect-Prefs-Sw  pic x(01).
002230         88  WS-Lc-Respect-Prefs     value "Y".
002240     03  WS-Lc-Had-Errors        pic x(01).
002250         88  WS-Lc-Errors-Found      value "Y".
002260*
002270* Stop-early switches, one per trial loop, and the zero-request
002280* flag the free-week scan raises a row at a time.
002290 01  WS-Switches.
002300     03  WS-Stop-Wk-Sw           pic x(01).
002310         88  WS-Stop-Wk-Trials       value "Y".
002320     03  WS-Stop-Lc-Sw           pic x(01).
002330         88  WS-Stop-Lc-Trials       value "Y".
002340 01  WS-Switches-Redef  redefines  WS-Switches.
002350     03  WS-Switches-Flat        pic x(02).
002360*
002370 01  WS-Drop-Flags.
002380     03  WS-Had-Zero-Req-Sw      pic x(01).
002390         88  WS-Had-Zero-Req          value "Y".
002400 01  WS-Drop-Flags-Redef  redefines  WS-Drop-Flags.
002410     03  WS-Drop-Flags-Flat      pic x(01).
002420*
002430* Trial counters and scores, kept COMP the way the shop likes a
002440* counter kept.  The iteration number doubles as next trial's
002450* seed, one below it, since WEEKASGN and LOCASGN both count
002460* seeds from zero.
002470 01  WS-Trial-Fields           comp.
002480     03  WS-Wk-Iteration          pic 9(06).
002490     03  WS-Lc-Iteration          pic 9(06).
002500     03  WS-Best-Wk-Errors        pic 9(05).
002510     03  WS-Best-Lc-Score         pic 9(09).
002520     03  WS-Lc-Score              pic 9(09).
002530     03  WS-Score-Start           pic 9(04).
002540     03  WS-Sq-Temp               pic 9(07).
002550     03  WS-Req-Count             pic 9(04).
002560     03  WS-Games-For-Team        pic 9(02).
002570*
002580* The cleanest WEEKASGN trial so far - games and matchup errors,
002590* held here until a better (or the last) trial comes along.
002600 copy "sctbgam.cob" replacing
002610         ==SC-Game-Table== by ==WS-Bw-Game-Table==,
002620         ==SC-Game-Count== by ==WS-Bw-Game-Count==,
002630         ==SC-Game-Entry== by ==WS-Bw-Game-Entry==,
002640         ==SC-Gam-Idx==    by ==WS-Bw-Gam-Idx==,
002650         ==GM-Team==       by ==BW-Team==,
002660         ==GM-Opponent==   by ==BW-Opponent==,
002670         ==GM-Week==       by ==BW-Week==,
002680         ==GM-Home==       by ==BW-Home==,
002690         ==GM-Is-Home==    by ==BW-Is-Home==,
002700         ==GM-Is-Away==    by ==BW-Is-Away==.
002710 copy "sctberr.cob" replacing
002720         ==SC-Error-Table==  by ==WS-Bw-Error-Table==,
002730         ==SC-Error-Count==  by ==WS-Bw-Error-Count==,
002740         ==SC-Error-Entry==  by ==WS-Bw-Error-Entry==,
002750         ==SC-Err-Idx==      by ==WS-Bw-Err-Idx==,
002760         ==Er-Type==         by ==Bw-Type==,
002770         ==Er-Type-Matchup== by ==Bw-Type-Matchup==,
002780         ==Er-Type-Balance== by ==Bw-Type-Balance==,
002790         ==Er-Team-1==       by ==Bw-Team-1==,
002800         ==Er-Team-2==       by ==Bw-Team-2==,
002810         ==Er-Balance==      by ==Bw-Balance==.
002820*
002830* The cleanest LOCASGN trial so far - games with venues, the
002840* CPU table, and the matchup-plus-balance errors that went with
002850* it.
002860 copy "sctbgam.cob" replacing
002870         ==SC-Game-Table== by ==WS-Bl-Game-Table==,
002880         ==SC-Game-Count== by ==WS-Bl-Game-Count==,
002890         ==SC-Game-Entry== by ==WS-Bl-Game-Entry==,
002900         ==SC-Gam-Idx==    by ==WS-Bl-Gam-Idx==,
002910         ==GM-Team==       by ==BL-Team==,
002920         ==GM-Opponent==   by ==BL-Opponent==,
002930         ==GM-Week==       by ==BL-Week==,
002940         ==GM-Home==       by ==BL-Home==,
002950         ==GM-Is-Home==    by ==BL-Is-Home==,
002960         ==GM-Is-Away==    by ==BL-Is-Away==.
002970 copy "sctbcpu.cob" replacing
002980         ==SC-Cpu-Table== by ==WS-Bl-Cpu-Table==,
002990         ==SC-Cpu-Count== by ==WS-Bl-Cpu-Count==,
003000         ==SC-Cpu-Entry== by ==WS-Bl-Cpu-Entry==,
003010         ==SC-Cpu-Idx==   by ==WS-Bl-Cpu-Idx==,
003020         ==Cpu-Team==     by ==Bl-Cpu-Team==,
003030         ==Cpu-Home==     by ==Bl-Cpu-Home==,
003040         ==Cpu-Away==     by ==Bl-Cpu-Away==.
003050 copy "sctberr.cob" replacing
003060         ==SC-Error-Table==  by ==WS-Bl-Error-Table==,
003070         ==SC-Error-Count==  by ==WS-Bl-Error-Count==,
003080         ==SC-Error-Entry==  by ==WS-Bl-Error-Entry==,
003090         ==SC-Err-Idx==      by ==WS-Bl-Err-Idx==,
003100         ==Er-Type==         by ==Bl-Type==,
003110         ==Er-Type-Matchup== by ==Bl-Type-Matchup==,
003120         ==Er-Type-Balance== by ==Bl-Type-Balance==,
003130         ==Er-Team-1==       by ==Bl-Team-1==,
003140         ==Er-Team-2==       by ==Bl-Team-2==,
003150         ==Er-Balance==      by ==Bl-Balance==.
003160*
003170 procedure                division.
003180* ===============================
003190* FA010-MAIN-LINE runs the front end, drops the teams that asked
003200* for nothing this year, works the WEEKASGN and LOCASGN trials,
003210* and lets SCRPTOUT write up whatever came out of it.
003220 fa010-main-line.
003230     move     "SC000"  to  SC-Called.
003240     move     spaces   to  SC-Caller.
003241     move     "NN"     to  WS-Switches-Flat.
003250     perform  fb020-run-front-end     thru  fb020-exit.
003260     perform  fc030-drop-zero-request-teams
003270              thru  fc030-exit.
003280     perform  fd040-run-weekasgn-trials
003290              thru  fd040-exit.
003300     perform  fe050-reduce-free-weeks thru  fe050-exit.
003310     perform  ff060-run-locasgn-trials
003320              thru  ff060-exit.
003330     call     "SCRPTOUT"  using  SC-Calling-Data,
003340              SC-Team-Sched-Table, SC-Request-Table,
003350              SC-Game-Table, SC-Cpu-Table, SC-Error-Table,
003360              WS-All-Pe-Table.
003370     move     0  to  SC-Return-Code.
003380     if       WS-Parse-Errors-Found  or  WS-Valid-Errors-Found
003390              or  WS-Schedin-Errors-Found
003400              move  1  to  SC-Return-Code.
003410     goback.
003420 fa010-exit.
003430     exit.
003440*
003450* FB020-RUN-FRONT-END - REQPRS, REQVAL and SCHEDIN in order,
003460* each one's parse-error rows folded into the running copy
003470* before the next call clears the table out from under them.
003480 fb020-run-front-end.
003490     move     "SC000"  to  SC-Caller.
003495     move     spaces  to  WS-Call-Flags-Flat.
003500     move     0  to  WS-All-Pe-Count.
003510     call     "SCREQPRS"  using  SC-Calling-Data,
003520              SC-Request-Table, SC-Parse-Error-Table,
003530              WS-Parse-Had-Errors.
003540     perform  fb025-append-parse-errors thru fb025-exit.
003550     call     "SCREQVAL"  using  SC-Calling-Data,
003560              SC-Request-Table, SC-Parse-Error-Table,
003570              WS-Valid-Had-Errors.
003580     perform  fb025-append-parse-errors thru fb025-exit.
003590     call     "SCSCHIN"  using  SC-Calling-Data,
003600              SC-Team-Sched-Table, SC-Parse-Error-Table,
003610              WS-Schedin-Had-Errors.
003620     perform  fb025-append-parse-errors thru fb025-exit.
003630 fb020-exit.
003640     exit.
003650*
003660 fb025-append-parse-errors.
003670     set      SC-Pe-Idx  to  1.
003680 fb025-loop.
003690     if       SC-Pe-Idx > SC-Pe-Count
003700              go to  fb025-exit.
003710     add      1  to  WS-All-Pe-Count.
003720     set      WS-All-Pe-Idx  to  WS-All-Pe-Count.
003730     move     Pe-Team (SC-Pe-Idx)
003740              to  All-Pe-Team (WS-All-Pe-Idx).
003750     move     Pe-Opponent (SC-Pe-Idx)
003760              to  All-Pe-Opponent (WS-All-Pe-Idx).
003770     move     Pe-Reason (SC-Pe-Idx)
003780              to  All-Pe-Reason (WS-All-Pe-Idx).
003790     set      SC-Pe-Idx  up  by  1.
003800     go to    fb025-loop.
003810 fb025-exit.
003820     exit.
003830*
003840* FC030-DROP-ZERO-REQUEST-TEAMS - a team that asked for nothing
003850* this year gets its free weeks zeroed out so LOCASGN's CPU
003860* filler leaves it alone; the row itself stays in the table so
003870* RPTOUT's own zero-request check still finds it.
003880 fc030-drop-zero-request-teams.
003890     set      SC-Sch-Idx  to  1.
003900 fc030-loop.
003910     if       SC-Sch-Idx > SC-Sched-Count
003920              go to  fc030-exit.
003930     perform  fc031-count-team-requests thru fc031-exit.
003940     move     "N"  to  WS-Drop-Flags-Flat.
003950     if       WS-Req-Count = 0
003960              move  "Y"  to  WS-Had-Zero-Req-Sw.
003970     if       WS-Had-Zero-Req
003980              move  0  to  TS-Free-Count (SC-Sch-Idx).
003990     set      SC-Sch-Idx  up  by  1.
004000     go to    fc030-loop.
004010 fc030-exit.
004020     exit.
004030*
004040 fc031-count-team-requests.
004050     move     0  to  WS-Req-Count.
004060     set      SC-Req-Idx  to  1.
004070 fc031-loop.
004080     if       SC-Req-Idx > SC-Request-Count
004090              go to  fc031-exit.
004100     if       Req-Team (SC-Req-Idx) = TS-Team (SC-Sch-Idx)
004110              add  1  to  WS-Req-Count.
004120     set      SC-Req-Idx  up  by  1.
004130     go to    fc031-loop.
004140 fc031-exit.
004150     exit.
004160*
004170* FD040-RUN-WEEKASGN-TRIALS - seed 0, 1, 2, ... up to
004180* SC-Max-Iterations, keeping whichever trial leaves the fewest
004190* matchup errors; stops early the moment one comes back clean.
004200 fd040-run-weekasgn-trials.
004210     move     99999  to  WS-Best-Wk-Errors.
004230     move     1      to  WS-Wk-Iteration.
004240 fd040-loop.
004250     if       WS-Wk-Iteration > SC-Max-Iterations
004260              go to  fd040-exit.
004270     if       WS-Stop-Wk-Trials
004280              go to  fd040-exit.
004290     compute  WS-Wk-Seed = WS-Wk-Iteration - 1.
004300     move     0  to  SC-Error-Count.
004310     call     "SCWKASGN"  using  SC-Calling-Data,
004320              SC-Request-Table, SC-Team-Sched-Table,
004330              SC-Game-Table, SC-Error-Table, WS-Wkasgn-Control.
004340     if       SC-Error-Count < WS-Best-Wk-Errors
004350              perform  fd045-snapshot-weekasgn thru fd045-exit
004360              move     SC-Error-Count  to  WS-Best-Wk-Errors.
004370     if       WS-Best-Wk-Errors = 0
004380              move  "Y"  to  WS-Stop-Wk-Sw.
004390     add      1  to  WS-Wk-Iteration.
004400     go to    fd040-loop.
004410 fd040-exit.
004420     perform  fd048-restore-weekasgn thru fd048-exit.
004430     exit.
004440*
004450 fd045-snapshot-weekasgn.
004460     perform  fd046-snap-wk-games  thru  fd046-exit.
004470     perform  fd047-snap-wk-errors thru  fd047-exit.
004480 fd045-exit.
004490     exit.
004500*
004510 fd046-snap-wk-games.
004520     move     SC-Game-Count  to  WS-Bw-Game-Count.
004530     set      SC-Gam-Idx  to  1.
004540 fd046-loop.
004550     if       SC-Gam-Idx > SC-Game-Count
004560              go to  fd046-exit.
004570     set      WS-Bw-Gam-Idx  to  SC-Gam-Idx.
004580     move     GM-Team (SC-Gam-Idx)
004590              to  BW-Team (WS-Bw-Gam-Idx).
004600     move     GM-Opponent (SC-Gam-Idx)
004610              to  BW-Opponent (WS-Bw-Gam-Idx).
004620     move     GM-Week (SC-Gam-Idx)
004630              to  BW-Week (WS-Bw-Gam-Idx).
004640     move     GM-Home (SC-Gam-Idx)
004650              to  BW-Home (WS-Bw-Gam-Idx).
004660     set      SC-Gam-Idx  up  by  1.
004670     go to    fd046-loop.
004680 fd046-exit.
004690     exit.
004700*
004710 fd047-snap-wk-errors.
004720     move     SC-Error-Count  to  WS-Bw-Error-Count.
004730     set      SC-Err-Idx  to  1.
004740 fd047-loop.
004750     if       SC-Err-Idx > SC-Error-Count
004760              go to  fd047-exit.
004770     set      WS-Bw-Err-Idx  to  SC-Err-Idx.
004780     move     Er-Type (SC-Err-Idx)
004790              to  Bw-Type (WS-Bw-Err-Idx).
004800     move     Er-Team-1 (SC-Err-Idx)
004810              to  Bw-Team-1 (WS-Bw-Err-Idx).
004820     move     Er-Team-2 (SC-Err-Idx)
004830              to  Bw-Team-2 (WS-Bw-Err-Idx).
004840     move     Er-Balance (SC-Err-Idx)
004850              to  Bw-Balance (WS-Bw-Err-Idx).
004860     set      SC-Err-Idx  up  by  1.
004870     go to    fd047-loop.
004880 fd047-exit.
004890     exit.
004900*
004910* FD048-RESTORE-WEEKASGN - copies the kept trial back over
004920* SC-Game-Table/SC-Error-Table so LOCASGN starts from the best
004930* one found, not whichever one happened to run last.
004940 fd048-restore-weekasgn.
004950     move     WS-Bw-Game-Count  to  SC-Game-Count.
004960     set      WS-Bw-Gam-Idx  to  1.
004970 fd048-loop.
004980     if       WS-Bw-Gam-Idx > WS-Bw-Game-Count
004990              go to  fd048-exit.
005000     set      SC-Gam-Idx  to  WS-Bw-Gam-Idx.
005010     move     BW-Team (WS-Bw-Gam-Idx)
005020              to  GM-Team (SC-Gam-Idx).
005030     move     BW-Opponent (WS-Bw-Gam-Idx)
005040              to  GM-Opponent (SC-Gam-Idx).
005050     move     BW-Week (WS-Bw-Gam-Idx)
005060              to  GM-Week (SC-Gam-Idx).
005070     move     BW-Home (WS-Bw-Gam-Idx)
005080              to  GM-Home (SC-Gam-Idx).
005090     set      WS-Bw-Gam-Idx  up  by  1.
005100     go to    fd048-loop.
005110 fd048-exit.
005120     perform  fd049-restore-wk-errors thru fd049-exit.
005130     exit.
005140*
005150 fd049-restore-wk-errors.
005160     move     WS-Bw-Error-Count  to  SC-Error-Count.
005170     set      WS-Bw-Err-Idx  to  1.
005180 fd049-loop.
005190     if       WS-Bw-Err-Idx > WS-Bw-Error-Count
005200              go to  fd049-exit.
005210     set      SC-Err-Idx  to  WS-Bw-Err-Idx.
005220     move     Bw-Type (WS-Bw-Err-Idx)
005230              to  Er-Type (SC-Err-Idx).
005240     move     Bw-Team-1 (WS-Bw-Err-Idx)
005250              to  Er-Team-1 (SC-Err-Idx).
005260     move     Bw-Team-2 (WS-Bw-Err-Idx)
005270              to  Er-Team-2 (SC-Err-Idx).
005280     move     Bw-Balance (WS-Bw-Err-Idx)
005290              to  Er-Balance (SC-Err-Idx).
005300     set      WS-Bw-Err-Idx  up  by  1.
005310     go to    fd049-loop.
005320 fd049-exit.
005330     exit.
005340*
005350* FE050-REDUCE-FREE-WEEKS - the office's own rule: once a team
005360* has its user games placed, those weeks are spoken for and
005370* LOCASGN must not come along later and fill them with CPU
005380* games too.
005390 fe050-reduce-free-weeks.
005400     set      SC-Sch-Idx  to  1.
005410 fe050-loop.
005420     if       SC-Sch-Idx > SC-Sched-Count
005430              go to  fe050-exit.
005440     perform  fe051-count-team-games thru fe051-exit.
005450     compute  TS-Free-Count (SC-Sch-Idx) =
005460              TS-Free-Count (SC-Sch-Idx) - WS-Games-For-Team.
005470     if       TS-Free-Count (SC-Sch-Idx) < 0
005480              move  0  to  TS-Free-Count (SC-Sch-Idx).
005490     set      SC-Sch-Idx  up  by  1.
005500     go to    fe050-loop.
005510 fe050-exit.
005520     exit.
005530*
005540 fe051-count-team-games.
005550     move     0  to  WS-Games-For-Team.
005560     set      SC-Gam-Idx  to  1.
005570 fe051-loop.
005580     if       SC-Gam-Idx > SC-Game-Count
005590              go to  fe051-exit.
005600     if       GM-Team (SC-Gam-Idx) = TS-Team (SC-Sch-Idx)
005610              add  1  to  WS-Games-For-Team.
005620     set      SC-Gam-Idx  up  by  1.
005630     go to    fe051-loop.
005640 fe051-exit.
005650     exit.
005660*
005670* FF060-RUN-LOCASGN-TRIALS - same seed-and-keep-the-best pattern
005680* as WEEKASGN, respect-preferences off as the office always
005690* calls it, scored on the sum of squares of whatever balance is
005700* left over; stops early on a perfectly balanced trial.
005710 ff060-run-locasgn-trials.
005720     move     999999999  to  WS-Best-Lc-Score.
005740     move     1        to  WS-Lc-Iteration.
005750 ff060-loop.
005760     if       WS-Lc-Iteration > SC-Max-Iterations
005770              go to  ff060-exit.
005780     if       WS-Stop-Lc-Trials
005790              go to  ff060-exit.
005800     compute  WS-Lc-Seed = WS-Lc-Iteration - 1.
005810     move     "N"  to  WS-Lc-Respect-Prefs-Sw.
005820     move     WS-Bw-Error-Count  to  SC-Error-Count.
005830     perform  ff066-clear-game-venues thru ff066-exit.
005840     call     "SCLOCASN"  using  SC-Calling-Data,
005850              SC-Request-Table, SC-Team-Sched-Table,
005860              SC-Game-Table, SC-Cpu-Table, SC-Error-Table,
005870              WS-Locasgn-Control.
005880     perform  ff070-score-locasgn-trial thru ff070-exit.
005890     if       WS-Lc-Score < WS-Best-Lc-Score
005900              perform  ff075-snapshot-locasgn thru ff075-exit
005910              move     WS-Lc-Score  to  WS-Best-Lc-Score.
005920     if       WS-Best-Lc-Score = 0
005930              move  "Y"  to  WS-Stop-Lc-Sw.
005940     add      1  to  WS-Lc-Iteration.
005950     go to    ff060-loop.
005960 ff060-exit.
005970     perform  ff080-restore-locasgn thru ff080-exit.
005980     exit.
005990*
006000* FF066-CLEAR-GAME-VENUES - blanks GM-Home on every game so the
006010* next trial sees every one of them as unvenued; SCLOCASN reads
006020* a non-space GM-Home as already settled.
006030 ff066-clear-game-venues.
006040     set      SC-Gam-Idx  to  1.
006050 ff066-loop.
006060     if       SC-Gam-Idx > SC-Game-Count
006070              go to  ff066-exit.
006080     move     space  to  GM-Home (SC-Gam-Idx).
006090     set      SC-Gam-Idx  up  by  1.
006100     go to    ff066-loop.
006110 ff066-exit.
006120     exit.
006130*
006140* FF070-SCORE-LOCASGN-TRIAL - sum of squares of the 'B' rows
006150* SCLOCASN just filed; the 'M' rows ahead of them are WEEKASGN's
006160* and carry no balance worth squaring.
006170 ff070-score-locasgn-trial.
006180     move     0  to  WS-Lc-Score.
006190     compute  WS-Score-Start = WS-Bw-Error-Count + 1.
006200     set      SC-Err-Idx  to  WS-Score-Start.
006210 ff070-loop.
006220     if       SC-Err-Idx > SC-Error-Count
006230              go to  ff070-exit.
006240     compute  WS-Sq-Temp =
006250              Er-Balance (SC-Err-Idx) * Er-Balance (SC-Err-Idx).
006260     add      WS-Sq-Temp  to  WS-Lc-Score.
006270     set      SC-Err-Idx  up  by  1.
006280     go to    ff070-loop.
006290 ff070-exit.
006300     exit.
006310*
006320 ff075-snapshot-locasgn.
006330     perform  ff076-snap-lc-games  thru  ff076-exit.
006340     perform  ff077-snap-lc-cpu    thru  ff077-exit.
006350     perform  ff078-snap-lc-errors thru  ff078-exit.
006360 ff075-exit.
006370     exit.
006380*
006390 ff076-snap-lc-games.
006400     move     SC-Game-Count  to  WS-Bl-Game-Count.
006410     set      SC-Gam-Idx  to  1.
006420 ff076-loop.
006430     if       SC-Gam-Idx > SC-Game-Count
006440              go to  ff076-exit.
006450     set      WS-Bl-Gam-Idx  to  SC-Gam-Idx.
006460     move     GM-Team (SC-Gam-Idx)
006470              to  BL-Team (WS-Bl-Gam-Idx).
006480     move     GM-Opponent (SC-Gam-Idx)
006490              to  BL-Opponent (WS-Bl-Gam-Idx).
006500     move     GM-Week (SC-Gam-Idx)
006510              to  BL-Week (WS-Bl-Gam-Idx).
006520     move     GM-Home (SC-Gam-Idx)
006530              to  BL-Home (WS-Bl-Gam-Idx).
006540     set      SC-Gam-Idx  up  by  1.
006550     go to    ff076-loop.
006560 ff076-exit.
006570     exit.
006580*
006590 ff077-snap-lc-cpu.
006600     move     SC-Cpu-Count  to  WS-Bl-Cpu-Count.
006610     set      SC-Cpu-Idx  to  1.
006620 ff077-loop.
006630     if       SC-Cpu-Idx > SC-Cpu-Count
006640              go to  ff077-exit.
006650     set      WS-Bl-Cpu-Idx  to  SC-Cpu-Idx.
006660     move     Cpu-Team (SC-Cpu-Idx)
006670              to  Bl-Cpu-Team (WS-Bl-Cpu-Idx).
006680     move     Cpu-Home (SC-Cpu-Idx)
006690              to  Bl-Cpu-Home (WS-Bl-Cpu-Idx).
006700     move     Cpu-Away (SC-Cpu-Idx)
006710              to  Bl-Cpu-Away (WS-Bl-Cpu-Idx).
006720     set      SC-Cpu-Idx  up  by  1.
006730     go to    ff077-loop.
006740 ff077-exit.
006750     exit.
006760*
006770 ff078-snap-lc-errors.
006780     move     SC-Error-Count  to  WS-Bl-Error-Count.
006790     set      SC-Err-Idx  to  1.
006800 ff078-loop.
006810     if       SC-Err-Idx > SC-Error-Count
006820              go to  ff078-exit.
006830     set      WS-Bl-Err-Idx  to  SC-Err-Idx.
006840     move     Er-Type (SC-Err-Idx)
006850              to  Bl-Type (WS-Bl-Err-Idx).
006860     move     Er-Team-1 (SC-Err-Idx)
006870              to  Bl-Team-1 (WS-Bl-Err-Idx).
006880     move     Er-Team-2 (SC-Err-Idx)
006890              to  Bl-Team-2 (WS-Bl-Err-Idx).
006900     move     Er-Balance (SC-Err-Idx)
006910              to  Bl-Balance (WS-Bl-Err-Idx).
006920     set      SC-Err-Idx  up  by  1.
006930     go to    ff078-loop.
006940 ff078-exit.
006950     exit.
006960*
006970* FF080-RESTORE-LOCASGN - copies the kept trial back over the
006980* live game, CPU and error tables for SCRPTOUT to write up.
006990 ff080-restore-locasgn.
007000     perform  ff081-restore-lc-games  thru  ff081-exit.
007010     perform  ff082-restore-lc-cpu    thru  ff082-exit.
007020     perform  ff083-restore-lc-errors thru  ff083-exit.
007030 ff080-exit.
007040     exit.
007050*
007060 ff081-restore-lc-games.
007070     move     WS-Bl-Game-Count  to  SC-Game-Count.
007080     set      WS-Bl-Gam-Idx  to  1.
007090 ff081-loop.
007100     if       WS-Bl-Gam-Idx > WS-Bl-Game-Count
007110              go to  ff081-exit.
007120     set      SC-Gam-Idx  to  WS-Bl-Gam-Idx.
007130     move     BL-Team (WS-Bl-Gam-Idx)
007140              to  GM-Team (SC-Gam-Idx).
007150     move     BL-Opponent (WS-Bl-Gam-Idx)
007160              to  GM-Opponent (SC-Gam-Idx).
007170     move     BL-Week (WS-Bl-Gam-Idx)
007180              to  GM-Week (SC-Gam-Idx).
007190     move     BL-Home (WS-Bl-Gam-Idx)
007200              to  GM-Home (SC-Gam-Idx).
007210     set      WS-Bl-Gam-Idx  up  by  1.
007220     go to    ff081-loop.
007230 ff081-exit.
007240     exit.
007250*
007260 ff082-restore-lc-cpu.
007270     move     WS-Bl-Cpu-Count  to  SC-Cpu-Count.
007280     set      WS-Bl-Cpu-Idx  to  1.
007290 ff082-loop.
007300     if       WS-Bl-Cpu-Idx > WS-Bl-Cpu-Count
007310              go to  ff082-exit.
007320     set      SC-Cpu-Idx  to  WS-Bl-Cpu-Idx.
007330     move     Bl-Cpu-Team (WS-Bl-Cpu-Idx)
007340              to  Cpu-Team (SC-Cpu-Idx).
007350     move     Bl-Cpu-Home (WS-Bl-Cpu-Idx)
007360              to  Cpu-Home (SC-Cpu-Idx).
007370     move     Bl-Cpu-Away (WS-Bl-Cpu-Idx)
007380              to  Cpu-Away (SC-Cpu-Idx).
007390     set      WS-Bl-Cpu-Idx  up  by  1.
007400     go to    ff082-loop.
007410 ff082-exit.
007420     exit.
007430*
007440 ff083-restore-lc-errors.
007450     move     WS-Bl-Error-Count  to  SC-Error-Count.
007460     set      WS-Bl-Err-Idx  to  1.
007470 ff083-loop.
007480     if       WS-Bl-Err-Idx > WS-Bl-Error-Count
007490              go to  ff083-exit.
007500     set      SC-Err-Idx  to  WS-Bl-Err-Idx.
007510     move     Bl-Type (WS-Bl-Err-Idx)
007520              to  Er-Type (SC-Err-Idx).
007530     move     Bl-Team-1 (WS-Bl-Err-Idx)
007540              to  Er-Team-1 (SC-Err-Idx).
007550     move     Bl-Team-2 (WS-Bl-Err-Idx)
007560              to  Er-Team-2 (SC-Err-Idx).
007570     move     Bl-Balance (WS-Bl-Err-Idx)
007580              to  Er-Balance (SC-Err-Idx).
007590     set      WS-Bl-Err-Idx  up  by  1.
007600     go to    ff083-loop.
007610 ff083-exit.
007620     exit.
