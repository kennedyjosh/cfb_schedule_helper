001000*****************************************************************
001010*                                                                *
001020*      R E Q U E S T   C R O S S - V A L I D A T O R            *
001030*                                                                *
001040*****************************************************************
001050 identification          division.
001060*===============================
001070 program-id.              screqval.
001080*
001090 author.                  R D Madison.
001100 installation.            Bradshaw Data Services.
001110 date-written.            28 mar 1987.
001120 date-compiled.
001130 security.                Unclassified - league office use only.
001140*
001150* remarks.   Walks the REQUEST-RECORD table SCREQPRS built and
001160*            makes it consistent both ways - a team that never
001170*            wrote in is mirrored automatically, a team that wrote
001180*            in but left an opponent off the other side is an
001190*            error, and a side left without a stated preference
001200*            picks up the other side's complement.  Called once
001210*            by SC000, after SCREQPRS and ahead of SCSCHIN.
001220*
001230* called modules.         None.
001240*
001250* changes:
001260* 28/03/87 rdm -     Written - mirror/preference-complement pass.
001270* 09/09/87 rdm - .02 Mirrored records now queued and only appended
001280*                    once the whole table passes - was corrupting
001290*                    the count field on a mid-run abort.
001300* 14/02/89 whc -     Fixed reversed team/opponent on the no-mirror
001310*                    error record (PR 89-031).
001320* 11/07/91 rdm - .03 Both-sides-same-venue now checks H and A
001330*                    separately - was only catching the home case.
001340* 30/08/95 rdm -     Commentary pass, no logic change.
001350* 14/12/98 rdm - .04 Y2K review: program holds no date fields, no
001360*                    change required.
001370* 19/01/99 rdm -     Confirmed above after full regression run.
001380* 11/06/04 whc -     Mirror queue bumped to 2000 rows to match
001390*                    SCTBREQ's own ceiling.
001400* 29/01/2014 rdm -    Migration to Open Cobol/GnuCobol, no logic
001410*                    change.
001420* 11/02/2026 rdm - 1.0 Carved out of the old PY000 data-entry slot
001430*                    for the scheduling-assistant batch.
001440*
001450 environment              division.
001460*===============================
001470 configuration            section.
001480 source-computer.         gnu-linux.
001490 object-computer.         gnu-linux.
001500 special-names.           c01 is top-of-form.
001510 input-output             section.
001520 data                     division.
001530*===============================
001540 file                     section.
001550*
001560 working-storage section.
001570*----------------------
001580* Queued mirror records - held here until the whole table passes,
001590* so a mid-table error leaves no half-appended mirrors behind.
001600 01  WS-Mirror-Table.
001610     03  WS-Mirror-Count     pic 9(04) comp.
001620     03  WS-Mirror-Entry     occurs 0 to 2000 times
001630                             depending on WS-Mirror-Count
001640                             indexed by WS-Mirror-Idx.
001650         05  WS-Mirror-Team      pic x(20).
001660         05  WS-Mirror-Opponent  pic x(20).
001670         05  WS-Mirror-Pref      pic x(01).
001680*
001690* Staging area for one mirror entry, built in BB025 then copied
001700* whole into WS-Mirror-Entry the way the office prefers over three
001710* separate field moves.
001720 01  WS-Mirror-Stage.
001730     03  WS-Mirror-Stage-Team      pic x(20).
001740     03  WS-Mirror-Stage-Opponent  pic x(20).
001750     03  WS-Mirror-Stage-Pref      pic x(01).
001760 01  WS-Mirror-Stage-Redef  redefines  WS-Mirror-Stage.
001770     03  WS-Mirror-Stage-Flat      pic x(41).
001780*
001790* Two 40-byte halves used to compare a team/opponent pair in one
001800* shot instead of two separate field tests - WS-Target-Pair holds
001810* the reversed (opponent, team) pair we are hunting for.
001820 01  WS-Scan-Pair.
001830     03  WS-Scan-Pair-Team      pic x(20).
001840     03  WS-Scan-Pair-Opponent  pic x(20).
001850 01  WS-Scan-Pair-Redef  redefines  WS-Scan-Pair.
001860     03  WS-Scan-Pair-Whole     pic x(40).
001870 01  WS-Target-Pair.
001880     03  WS-Target-Pair-Team      pic x(20).
001890     03  WS-Target-Pair-Opponent  pic x(20).
001900 01  WS-Target-Pair-Redef  redefines  WS-Target-Pair.
001910     03  WS-Target-Pair-Whole     pic x(40).
001920*
001930 01  WS-Switches.
001940     03  WS-O-Exists-Sw      pic x(01).
001950         88  O-Has-Requests      value "Y".
001960*
001970 01  WS-Counters             comp.
001980     03  WS-Orig-Count       pic 9(04).
001990     03  WS-Scan-Idx         pic 9(04).
002000     03  WS-Found-Idx        pic 9(04).
002010*
002020 linkage                  section.
002030*--------------------------------
002040 copy "sccall.cob" replacing
002041         ==SC-Calling-Data== by ==LK-Calling-Data==,
002042         ==SC-Called==       by ==LK-Called==,
002043         ==SC-Caller==       by ==LK-Caller==,
002044         ==SC-Return-Code==  by ==LK-Return-Code==,
002045         ==SC-Return-Ok==    by ==LK-Return-Ok==,
002046         ==SC-Return-Errors== by ==LK-Return-Errors==.
002060 copy "sctbreq.cob".
002070 copy "sctbpe.cob".
002080 01  LK-Valid-Flags.
002090     03  LK-Had-Errors       pic x(01).
002100         88  Had-Valid-Errors    value "Y".
002110 procedure division using lk-calling-data, sc-request-table,
002120                          sc-parse-error-table, lk-valid-flags.
002130*=======================================
002140 ba010-validate-matchups.
002150     move     "SCREQVAL"  to  LK-Called.
002160     move     "N"  to  LK-Had-Errors.
002170     move     0  to  SC-Pe-Count.
002180     move     0  to  WS-Mirror-Count.
002190     move     SC-Request-Count  to  WS-Orig-Count.
002200*
002210     set      SC-Req-Idx  to  1.
002220 ba010-loop.
002230     if       SC-Req-Idx > WS-Orig-Count
002240              go to  ba010-loop-exit.
002250     perform  bb020-mirror-check.
002260     set      SC-Req-Idx  up  by  1.
002270     go to    ba010-loop.
002280 ba010-loop-exit.
002290     if       SC-Pe-Count > 0
002300              move  "Y"  to  LK-Had-Errors
002310              go to  ba010-exit.
002320*
002330     perform  ba015-append-mirrors.
002340 ba010-exit.
002350     exit.
002360*
002370* Append every queued mirror onto the real request table - only
002380* reached once BA010 knows the whole pass came back clean.
002390 ba015-append-mirrors.
002400     if       WS-Mirror-Count = 0
002410              go to  ba015-exit.
002420*
002430     set      WS-Mirror-Idx  to  1.
002440 ba015-loop.
002450     if       WS-Mirror-Idx > WS-Mirror-Count
002460              go to  ba015-loop-exit.
002470     add      1  to  SC-Request-Count.
002480     set      SC-Req-Idx  to  SC-Request-Count.
002490     move     WS-Mirror-Team (WS-Mirror-Idx)      to
002500              Req-Team (SC-Req-Idx).
002510     move     WS-Mirror-Opponent (WS-Mirror-Idx)  to
002520              Req-Opponent (SC-Req-Idx).
002530     move     WS-Mirror-Pref (WS-Mirror-Idx)      to
002540              Req-Pref (SC-Req-Idx).
002550     set      WS-Mirror-Idx  up  by  1.
002560     go to    ba015-loop.
002570 ba015-loop-exit.
002580     continue.
002590 ba015-exit.
002600     exit.
002610*
002620* Rule 1a/1b - does the opponent on this row have any rows of its
002630* own?  No rows means queue the mirror; rows but none naming this
002640* team back is an error; otherwise hand off to BC030.
002650 bb020-mirror-check.
002660     move     "N"  to  WS-O-Exists-Sw.
002670     move     1  to  WS-Scan-Idx.
002680 bb020-scan1.
002690     if       WS-Scan-Idx > WS-Orig-Count
002700              go to  bb020-scan1-exit.
002710     if       Req-Team (WS-Scan-Idx)  =  Req-Opponent (SC-Req-Idx)
002720              move  "Y"  to  WS-O-Exists-Sw
002730              go to  bb020-scan1-exit.
002740     add      1  to  WS-Scan-Idx.
002750     go to    bb020-scan1.
002760 bb020-scan1-exit.
002770     if       not O-Has-Requests
002780              perform  bb025-queue-mirror
002790              go to    bb020-exit.
002800*
002810* O wrote in - look for O's own row naming this team back.
002820     move     Req-Opponent (SC-Req-Idx)  to  WS-Target-Pair-Team.
002830     move     Req-Team (SC-Req-Idx)      to
002840              WS-Target-Pair-Opponent.
002850     move     0  to  WS-Found-Idx.
002860     move     1  to  WS-Scan-Idx.
002870 bb020-scan2.
002880     if       WS-Scan-Idx > WS-Orig-Count
002890              go to  bb020-scan2-exit.
002900     move     Req-Team (WS-Scan-Idx)      to  WS-Scan-Pair-Team.
002910     move     Req-Opponent (WS-Scan-Idx)  to
002920              WS-Scan-Pair-Opponent.
002930     if       WS-Scan-Pair-Whole  =  WS-Target-Pair-Whole
002940              move  WS-Scan-Idx  to  WS-Found-Idx
002950              go to  bb020-scan2-exit.
002960     add      1  to  WS-Scan-Idx.
002970     go to    bb020-scan2.
002980 bb020-scan2-exit.
002990     if       WS-Found-Idx = 0
003000              perform  bb027-no-mirror-error
003010              go to    bb020-exit.
003020*
003030     perform  bc030-preference-check.
003040 bb020-exit.
003050     exit.
003060*
003070* Queue the mirror - O requests T back, preference is T's
003080* complement (or N if T stated none).
003090 bb025-queue-mirror.
003100     move     Req-Opponent (SC-Req-Idx)  to  WS-Mirror-Stage-Team.
003110     move     Req-Team (SC-Req-Idx)      to
003120              WS-Mirror-Stage-Opponent.
003130     if       Req-Pref-Home (SC-Req-Idx)
003140              move  "A"  to  WS-Mirror-Stage-Pref
003150     else
003160     if       Req-Pref-Away (SC-Req-Idx)
003170              move  "H"  to  WS-Mirror-Stage-Pref
003180     else
003190              move  "N"  to  WS-Mirror-Stage-Pref.
003200*
003210     add      1  to  WS-Mirror-Count.
003220     set      WS-Mirror-Idx  to  WS-Mirror-Count.
003230     move     WS-Mirror-Stage-Team  to
003240              WS-Mirror-Team (WS-Mirror-Idx).
003250     move     WS-Mirror-Stage-Opponent  to
003260              WS-Mirror-Opponent (WS-Mirror-Idx).
003270     move     WS-Mirror-Stage-Pref  to
003280              WS-Mirror-Pref (WS-Mirror-Idx).
003290 bb025-exit.
003300     exit.
003310*
003320* Rule 1b error - O has rows of its own but none of them name this
003330* team back.
003340 bb027-no-mirror-error.
003350     add      1  to  SC-Pe-Count.
003360     set      SC-Pe-Idx  to  SC-Pe-Count.
003370     move     Req-Team (SC-Req-Idx)      to  Pe-Team (SC-Pe-Idx).
003380     move     Req-Opponent (SC-Req-Idx)  to
003390              Pe-Opponent (SC-Pe-Idx).
003400     move     "Opponent has no request naming this team back"  to
003410              Pe-Reason (SC-Pe-Idx).
003420 bb027-exit.
003430     exit.
003440*
003450* Rule 1c/1d - SC-Req-Idx is this team's row, WS-Found-Idx (plain
003460* subscript, not an index-name of its own table) is the opponent's
003470* row naming this team back.  Same venue both sides is an error;
003480* one side silent gets filled with the other side's complement.
003490 bc030-preference-check.
003500     if       Req-Pref-Home (SC-Req-Idx)  and
003510              Req-Pref-Home (WS-Found-Idx)
003520              perform  bc035-same-venue-error
003530              go to    bc030-exit.
003540     if       Req-Pref-Away (SC-Req-Idx)  and
003550              Req-Pref-Away (WS-Found-Idx)
003560              perform  bc035-same-venue-error
003570              go to    bc030-exit.
003580*
003590     if       Req-Pref-None (SC-Req-Idx)  and
003600              not Req-Pref-None (WS-Found-Idx)
003610              if  Req-Pref-Home (WS-Found-Idx)
003620                  move  "A"  to  Req-Pref (SC-Req-Idx)
003630              else
003640                  move  "H"  to  Req-Pref (SC-Req-Idx)
003650              end-if
003660              go to  bc030-exit.
003670*
003680     if       not Req-Pref-None (SC-Req-Idx)  and
003690              Req-Pref-None (WS-Found-Idx)
003700              if  Req-Pref-Home (SC-Req-Idx)
003710                  move  "A"  to  Req-Pref (WS-Found-Idx)
003720              else
003730                  move  "H"  to  Req-Pref (WS-Found-Idx)
003740              end-if.
003750 bc030-exit.
003760     exit.
003770*
003780* Rule 1c error record - both sides want the same venue.
003790 bc035-same-venue-error.
003800     add      1  to  SC-Pe-Count.
003810     set      SC-Pe-Idx  to  SC-Pe-Count.
003820     move     Req-Team (SC-Req-Idx)      to  Pe-Team (SC-Pe-Idx).
003830     move     Req-Opponent (SC-Req-Idx)  to
003840              Pe-Opponent (SC-Pe-Idx).
003850     if       Req-Pref-Home (SC-Req-Idx)
003860              move  "Both teams asked to be the home team"  to
003870                    Pe-Reason (SC-Pe-Idx)
003880     else
003890              move  "Both teams asked to be the away team"  to
003900                    Pe-Reason (SC-Pe-Idx).
003910 bc035-exit.
003920     exit.
003930*
003940* main-exit.   exit program.
